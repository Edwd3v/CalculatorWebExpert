000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Audit-Out File    *                              
000400*     Append only, one record per action.  *                              
000500*     No key, no reads, written once.      *                              
000600*     Line sequential - DISPLAY only.      *                              
000700********************************************                              
000800*  File size 72 bytes.                                                    
000900*                                                                         
001000* 04/01/26 fjm - Created.                                                 
001100* 23/05/26 fjm - Added trailing filler, 8 bytes, for the season           
001200*                code nobody has asked for yet but will.                  
001300 01  FQ-Audit-Record.                                                     
001400     03  Aud-Actor              pic x(12).                                
001500     03  Aud-Action             pic x(20).   *   eg QUOTE-CREATED         
001600     03  Aud-Entity             pic x(20).   *   QUOTE/RATECONFIG         
001700     03  Aud-Object-Id          pic x(12).   *   may be spaces            
001800     03  filler                 pic x(08).                                
001900*                                                                         
