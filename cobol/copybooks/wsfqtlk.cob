000100*                                                                         
000200* Linkage block for fqtier (rate tier resolver).                          
000300* Caller loads the tier table once and passes it down                     
000400* whole, fqtier never opens Ratetiers itself.                             
000500*                                                                         
000600* 09/01/26 fjm - Created.                                                 
000700* 02/06/26 fjm - Table widened 300 to 500 entries, new                    
000800*                Pacific lane tier sheet ran us out of room.              
000900*                                                                         
001000 01  FQTIER-WS.                                                           
001100     03  FQTIER-Route-Id        pic 9(6).                                 
001200     03  FQTIER-Weight-Kg       pic s9(9)v9(3).                           
001300     03  FQTIER-Rate-Found-Sw   pic x.                                    
001400     03  FQTIER-Tier-Rate-Usd   pic s9(8)v9(4).                           
001500     03  FQTIER-Tier-Count      pic 9(4)      binary.                     
001600     03  FQTIER-Tier-Table.                                               
001700         05  FQTIER-Tier-Entry  occurs 500.                               
001800             07  FQTIER-T-Route     pic 9(6).                             
001900             07  FQTIER-T-Tier      pic 9(6).                             
002000             07  FQTIER-T-Min       pic 9(9)v9(3).                        
002100             07  FQTIER-T-Max       pic 9(9)v9(3).                        
002200             07  FQTIER-T-Active    pic x.                                
002300             07  FQTIER-T-Rate      pic 9(8)v9(4).                        
002400     03  filler                    pic x(04).                             
002500*                                                                         
