000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Quote Request     *                              
000400*           Header File                    *                              
000500*     Uses Req-Request-No as key           *                              
000600********************************************                              
000700*  File size 87 bytes.                                                    
000800*                                                                         
000900* 04/01/26 fjm - Created.                                                 
001000* 22/01/26 fjm - Origin/Dest widened x(24) to x(30), Sales saw a          
001100*                "Trinidad and Tobago" truncate on the AS400 run.         
001200* 09/02/26 fjm - Range 1..200 re-checked in fq010 CC000, field            
001300*                here left 9(3) so validator sees it, not a chop.         
001400* 10/08/26 fjm - Chgd Request-No comp to display, same packed             
001500*                bytes in a line seq file lesson as wsfqrate's            
001600*                02/04/26 fix - widens the record 84 to 87.               
001700*                                                                         
001800 01  FQ-Request-Record.                                                   
001900     03  Req-Request-No       pic 9(6).                                   
002000     03  Req-User-Id          pic x(12).                                  
002100     03  Req-Transport-Type   pic x(3).     *   AIR or SEA                
002200     03  Req-Origin-Country   pic x(30).    *   free text as keyed        
002300     03  Req-Dest-Country     pic x(30).    *   free text as keyed        
002400     03  Req-Pieces-Count     pic 9(3).     *   declared count            
002500     03  filler               pic x(3).                                   
002600*                                                                         
