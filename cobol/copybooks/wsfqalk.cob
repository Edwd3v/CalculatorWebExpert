000100*                                                                         
000200* Linkage block for fqaudit (audit trail logger).                         
000300*                                                                         
000400* 12/01/26 fjm - Created.                                                 
000500* 03/09/26 fjm - Added the raw flat view so a hard write                  
000600*                error can dump the whole call in one                     
000700*                display line instead of five.                            
000800*                                                                         
000900 01  FQAUDIT-WS.                                                          
001000     03  FQAUDIT-Actor         pic x(12).                                 
001100     03  FQAUDIT-Action        pic x(20).                                 
001200     03  FQAUDIT-Entity        pic x(20).                                 
001300     03  FQAUDIT-Object-Id     pic x(12).                                 
001400     03  FQAUDIT-Status        pic x.                                     
001500     03  filler                pic x(04).                                 
001600 01  FQAUDIT-Raw redefines FQAUDIT-WS    pic x(69).                       
001700*                                                                         
