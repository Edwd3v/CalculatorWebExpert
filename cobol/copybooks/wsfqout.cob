000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Quotes-Out File   *                              
000400*     One record per request, priced or    *                              
000500*     rejected. Uses Out-Quote-Id as key.  *                              
000600*     Line sequential - DISPLAY only.      *                              
000700********************************************                              
000800*  File size 174 bytes.                                                   
000900*                                                                         
001000* 04/01/26 fjm - Created.                                                 
001100* 28/01/26 fjm - Reject-Reason widened x(40) to x(60), the entry          
001200*                point message needed the full country name in.           
001300* 14/02/26 fjm - Chargeable-Basis widened x(4) to x(6) to hold            
001400*                "WEIGHT" in full, was truncating to "WEIGH".             
001500* 10/08/26 fjm - File size comment corrected 149 to 174, left             
001600*                stale since the two widenings above - fq010              
001700*                and fqrgstr's record contains fixed to match.            
001800*                                                                         
001900 01  FQ-Quote-Out-Record.                                                 
002000     03  Out-Quote-Id           pic 9(6).                                 
002100     03  Out-User-Id            pic x(12).                                
002200     03  Out-Transport-Type     pic x(3).                                 
002300     03  Out-Pieces-Count       pic 9(3).                                 
002400     03  Out-Actual-Wt-Total-Kg pic s9(9)v9(3).                           
002500     03  Out-Vol-Wt-Total-Kg    pic s9(9)v9(3).                           
002600     03  Out-Volume-Total-M3    pic s9(6)v9(6).                           
002700     03  Out-Chargeable-Basis   pic x(6).      *   WEIGHT/VOLUME          
002800     03  Out-Chargeable-Value   pic s9(9)v9(3).                           
002900     03  Out-Rate-Usd           pic s9(8)v9(4).                           
003000     03  Out-Total-Usd          pic s9(10)v9(2).                          
003100     03  Out-Status             pic x(8).      *   PRICED/REJECTED        
003200     03  Out-Reject-Reason      pic x(60).                                
003300     03  filler                 pic x(4).                                 
003400*                                                                         
