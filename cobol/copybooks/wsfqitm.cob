000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Quote Item File   *                              
000400*     Uses Itm-Request-No + Itm-Item-Seq   *                              
000500*        as key (one per cargo piece)      *                              
000600*     Line sequential - DISPLAY only.      *                              
000700********************************************                              
000800*  File size 63 bytes.                                                    
000900*                                                                         
001000* 04/01/26 fjm - Created.                                                 
001100* 16/01/26 fjm - Weight/dims widened one digit after a 6 axle             
001200*                flatbed piece rejected as "not numeric".                 
001300* 10/08/26 fjm - File size comment corrected 48 to 63, left               
001400*                stale since the 16/01/26 widening above.                 
001500*                                                                         
001600 01  FQ-Item-Record.                                                      
001700     03  Itm-Request-No       pic 9(6).                                   
001800     03  Itm-Item-Seq         pic 9(3).                                   
001900     03  Itm-Weight-Kg        pic 9(9)v9(3).                              
002000     03  Itm-Length-Cm        pic 9(10)v9(2).                             
002100     03  Itm-Width-Cm         pic 9(10)v9(2).                             
002200     03  Itm-Height-Cm        pic 9(10)v9(2).                             
002300     03  filler               pic x(6).                                   
002400*                                                                         
