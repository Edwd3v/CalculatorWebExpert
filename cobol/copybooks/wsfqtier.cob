000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Rate Tier File    *                              
000400*     Uses Tier-Route-Rate-Id +            *                              
000500*       Tier-Tier-Id  as key               *                              
000600*     Loaded to memory, scanned in order   *                              
000700*     Min-Weight-Kg then Tier-Id           *                              
000800*     Line sequential - DISPLAY only.      *                              
000900********************************************                              
001000*  File size 58 bytes.                                                    
001100*                                                                         
001200* 18/01/26 fjm - Created.                                                 
001300* 02/02/26 fjm - Max-Weight-Kg = 0 now means unbounded, was 99999         
001400*                which a real heavy tier once matched by luck.            
001500* 10/08/26 fjm - File size comment corrected 40 to 58, had been           
001600*                left stale since the weight fields were widened.         
001700*                                                                         
001800 01  FQ-Tier-Record.                                                      
001900     03  Tier-Route-Rate-Id   pic 9(6).                                   
002000     03  Tier-Tier-Id         pic 9(6).                                   
002100     03  Tier-Min-Weight-Kg   pic 9(9)v9(3).                              
002200     03  Tier-Max-Weight-Kg   pic 9(9)v9(3). *  0=unbounded               
002300     03  Tier-Active-Flag     pic x.          *   Y / N                   
002400     03  Tier-Rate-Usd        pic 9(8)v9(4).                              
002500     03  filler               pic x(9).                                   
002600*                                                                         
