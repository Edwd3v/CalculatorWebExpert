000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Country File      *                              
000400*     Reference table, loaded to memory    *                              
000500*     Canonical name, ISO code alias and   *                              
000600*     English name alias for lookups       *                              
000700********************************************                              
000800*  File size 64 bytes.                                                    
000900*                                                                         
001000* 18/01/26 fjm - Created.                                                 
001100*                                                                         
001200 01  FQ-Country-Record.                                                   
001300     03  Ctry-Canonical-Name  pic x(30).                                  
001400     03  Ctry-Iso-Code        pic x(3).    *   may be spaces              
001500     03  Ctry-English-Alias   pic x(30).   *   may be spaces              
001600     03  filler               pic x.                                      
001700*                                                                         
