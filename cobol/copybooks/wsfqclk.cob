000100*                                                                         
000200* Linkage block for fqctry (country normalizer and                        
000300* entry point resolver).  Caller loads the Country and                    
000400* Locations files once per run and passes both tables                     
000500* down whole on every call - one call per origin or                       
000600* destination country on the request.                                     
000700*                                                                         
000800* 10/01/26 fjm - Created.                                                 
000900* 14/07/26 fjm - Raw byte views added alongside the two                   
001000*                tables so an all spaces slot is skipped                  
001100*                in one compare instead of three.                         
001200*                                                                         
001300 01  FQCTRY-WS.                                                           
001400     03  FQCTRY-Raw-Country      pic x(30).                               
001500     03  FQCTRY-Transport-Type   pic x(3).                                
001600     03  FQCTRY-Canonical-Name   pic x(30).                               
001700     03  FQCTRY-Country-Found-Sw pic x.                                   
001800     03  FQCTRY-Entry-Code       pic x(14).                               
001900     03  FQCTRY-Entry-Found-Sw   pic x.                                   
002000     03  FQCTRY-Country-Count    pic 9(4)    binary.                      
002100     03  FQCTRY-Country-Table.                                            
002200         05  FQCTRY-Country-Entry occurs 300.                             
002300             07  FQCTRY-C-Canonical  pic x(30).                           
002400             07  FQCTRY-C-Iso        pic x(3).                            
002500             07  FQCTRY-C-Alias      pic x(30).                           
002600     03  FQCTRY-Country-Raw-Tbl                                           
002700                 redefines FQCTRY-Country-Table.                          
002800         05  FQCTRY-Country-Raw  pic x(63)  occurs 300.                   
002900     03  FQCTRY-Loc-Count        pic 9(4)    binary.                      
003000     03  FQCTRY-Loc-Table.                                                
003100         05  FQCTRY-Loc-Entry    occurs 500.                              
003200             07  FQCTRY-L-Code       pic x(14).                           
003300             07  FQCTRY-L-Name       pic x(40).                           
003400             07  FQCTRY-L-Country    pic x(30).                           
003500             07  FQCTRY-L-Type       pic x(7).                            
003600             07  FQCTRY-L-Active     pic x.                               
003700     03  FQCTRY-Loc-Raw-Tbl redefines FQCTRY-Loc-Table.                   
003800         05  FQCTRY-Loc-Raw      pic x(92)  occurs 500.                   
003900     03  filler                  pic x(04).                               
004000*                                                                         
