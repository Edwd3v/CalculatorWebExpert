000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Items-Out File    *                              
000400*     One record per accepted piece.       *                              
000500*     Uses Iout-Quote-Id + Iout-Item-Seq   *                              
000600*        as key.                           *                              
000700*     Line sequential - DISPLAY only.      *                              
000800********************************************                              
000900*  File size 92 bytes.                                                    
001000*                                                                         
001100* 04/01/26 fjm - Created.                                                 
001200* 09/02/26 fjm - Volume-Cm3 widened 9(12) to 9(15), a 100x100x100         
001300*                cm crate at qty 200 overflowed the old width.            
001400* 10/08/26 fjm - File size comment corrected 69 to 92, left               
001500*                stale since the 09/02/26 widening above.                 
001600*                                                                         
001700 01  FQ-Item-Out-Record.                                                  
001800     03  Iout-Quote-Id          pic 9(6).                                 
001900     03  Iout-Item-Seq          pic 9(3).                                 
002000     03  Iout-Weight-Kg         pic s9(9)v9(3).                           
002100     03  Iout-Length-Cm         pic s9(10)v9(2).                          
002200     03  Iout-Width-Cm          pic s9(10)v9(2).                          
002300     03  Iout-Height-Cm         pic s9(10)v9(2).                          
002400     03  Iout-Volume-Cm3        pic s9(15)v9(3).                          
002500     03  Iout-Vol-Weight-Kg     pic s9(9)v9(3).                           
002600     03  filler                 pic x(5).                                 
002700*                                                                         
