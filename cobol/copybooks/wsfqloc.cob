000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Locations File    *                              
000400*     Uses Loc-Code as key                 *                              
000500*     Airports and seaports, one table,    *                              
000600*     Loc-Type tells which                 *                              
000700********************************************                              
000800*  File size 92 bytes.                                                    
000900*                                                                         
001000* 18/01/26 fjm - Created.                                                 
001100* 25/01/26 fjm - Loc-Type widened x(6) to x(7) for "SEAPORT",             
001200*                was truncating to "SEAPOR" on the Lagos load.            
001300* 10/08/26 fjm - Dropped the trailing one byte filler, the                
001400*                25/01/26 widening left the record 93 bytes               
001500*                against a declared 92, one stray byte away               
001600*                from the raw view in wsfqclk.cob folding.                
001700*                                                                         
001800 01  FQ-Location-Record.                                                  
001900     03  Loc-Code             pic x(14).   *   eg AIR-XXXXXXXXXX          
002000     03  Loc-Name             pic x(40).                                  
002100     03  Loc-Country          pic x(30).   *   canonical name             
002200     03  Loc-Type             pic x(7).    *   AIRPORT / SEAPORT          
002300     03  Loc-Active-Flag      pic x.        *   Y / N                     
002400*                                                                         
