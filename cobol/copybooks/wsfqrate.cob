000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Rate Config File  *                              
000400*     FQ module - single record, RRN = 1   *                              
000500*     Line sequential - DISPLAY fields     *                              
000600*     only, goes out as a flat text file   *                              
000700*     so no COMP/COMP-3 item in here.      *                              
000800********************************************                              
000900*  File size 75 bytes.                                                    
001000*                                                                         
001100* 04/01/26 fjm - Created.                                                 
001200* 11/02/26 fjm - Added Fq-Rate-Defaulted-Flag so fq000/fqrgstr            
001300*                can tell a run used the built-in defaults.               
001400* 19/03/26 fjm - Air-Vol-Factor widened 9(7) to 9(9), seen                
001500*                pallets over 1,000,000 cc quoted by air now.             
001600* 02/04/26 fjm - Chgd rate fields comp-3 to display - packed              
001700*                bytes in a line seq file can fold the record             
001800*                on a stray X'0A', same bug as old pychk.                 
001900* 10/08/26 fjm - File size comment corrected 62 to 75, it had             
002000*                not kept pace with the field widenings above.            
002100* 10/08/26 fjm - Dropped Fq-Rate-Defaulted-Flag, fq000 set it             
002200*                but nothing ever read it back out - the                  
002300*                11/02/26 note above oversold it, fqrgstr                 
002400*                never consulted it either.  Byte folded                  
002500*                into filler, record still 75 bytes.                      
002600*                                                                         
002700 01  FQ-Rate-Record.                                                      
002800     03  FQ-Rate-Block.                                                   
002900         05  FQ-Air-Rate-Per-Kg     pic 9(8)v9(4).                        
003000         05  FQ-Sea-Rate-Per-M3     pic 9(8)v9(4).                        
003100         05  FQ-Air-Vol-Factor      pic 9(9)v9(3).                        
003200     03  filler                     pic x(39).                            
003300*                                                                         
