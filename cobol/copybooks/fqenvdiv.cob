000100*                                                                         
000200* FQ module common environment block.                                     
000300*    Top-of-form, test/live switch & alpha class test                     
000400*    shared by every fq0nn / fqnnnn program.                              
000500*                                                                         
000600* 04/01/26 fjm - Created.                                                 
000700*                                                                         
000800 SPECIAL-NAMES.                                                           
000900     C01 is TOP-OF-FORM                                                   
001000     CLASS FQ-ALPHA-CLASS is "A" thru "Z" "a" thru "z"                    
001100     UPSI-0  ON  STATUS is FQ-TEST-MODE                                   
001200            OFF  STATUS is FQ-LIVE-MODE.                                  
001300*                                                                         
