000100*                                                                         
000200* Linkage block for fqfmt (Spanish number formatter).                     
000300*                                                                         
000400* 07/01/26 fjm - Created.                                                 
000500*                                                                         
000600 01  FQFMT-WS.                                                            
000700     03  FQFMT-Value       pic s9(15)v9(6).                               
000800     03  FQFMT-Result      pic x(24).                                     
000900     03  FQFMT-Result-Len  pic 99  binary.                                
001000     03  filler            pic x(04).                                     
001100*                                                                         
