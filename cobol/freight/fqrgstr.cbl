000100       identification division.                                           
000200       program-id.         FQRGSTR.                                       
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       20/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Freight Quotation Batch - quotation register.  Reads             
001100*        Quotes-Out (written by fq010) and prints the 132 col             
001200*        register - AEREO group first, then MARITIMO, each                
001300*        with its own detail lines, basis note, rejected                  
001400*        listing and group totals, finishing with a run-wide              
001500*        totals slip.  Independent step, no files shared with             
001600*        fq010 bar Quotes-Out itself - reads it twice, once               
001700*        per transport group, there being no sort step in                 
001800*        this shop's freight suite to split it for us.                    
001900*                                                                         
002000*    Version.                                                             
002100*        fqrgstr (1.00.00)                                                
002200*                                                                         
002300*    Called Modules.                                                      
002400*        FQFMT   - Spanish number formatter, every money and              
002500*                  weight column on the register goes through             
002600*                  it.                                                    
002700*                                                                         
002800*    Files Used.                                                          
002900*        Quotes-Out (input, read twice), Report (output, 132              
003000*        col print file).                                                 
003100*                                                                         
003200*    Error Messages Used.                                                 
003300*        FQRGSTR-01 - Quotes-Out will not open, this step                 
003400*                     expects fq010 to have run first.  Run               
003500*                     stopped.                                            
003600*                                                                         
003700*    Copyright (C) 1988-2026 Applewood Computers.                         
003800*    Freight Quotation module.  For internal use only.                    
003900*                                                                         
004000*    Changes:                                                             
004100*    20/01/88 fjm  Created.                                               
004200*    11/03/91 fjm  Rejected listing added, previously this                
004300*                  register only showed what had been priced.             
004400*    30/08/93 tjw  Group totals added at the AEREO/MARITIMO               
004500*                  break, management asked for a USD split                
004600*                  by mode at the August review.                          
004700*    22/09/98 plq  Year 2000 review - no date fields held or              
004800*                  printed by this step.                                  
004900*    17/02/99 plq  Y2K sign-off - no century data held here.              
005000*    06/02/04 dcs  Final totals slip added - requests read,               
005100*                  priced, rejected, pieces, grand total.                 
005200*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
005300*    10/08/26 fjm  First cut of the register rebuilt off the              
005400*                  new Quotes-Out layout - two passes over                
005500*                  the file, AEREO then MARITIMO, rather than             
005600*                  a sort, matching how the rest of this                  
005700*                  suite is written.                                      
005800*    10/08/26 fjm  Record contains on Quotes-Out-File corrected           
005900*                  149 to 174 to match wsfqout.cob, same stale            
006000*                  literal bug found across the whole suite.              
006100*                                                                         
006200       environment division.                                              
006300       configuration section.                                             
006400       copy "fqenvdiv.cob".                                               
006500       input-output section.                                              
006600       file-control.                                                      
006700           select Quotes-Out-File assign to "QUOTESOT"                    
006800                  organization line sequential                            
006900                  status is WS-Quotesot-Status.                           
007000           select Print-File assign to "REPORT"                           
007100                  organization line sequential                            
007200                  status is WS-Report-Status.                             
007300*                                                                         
007400       data division.                                                     
007500       file section.                                                      
007600       fd  Quotes-Out-File                                                
007700           record contains 174 characters.                                
007800           copy "wsfqout.cob".                                            
007900       fd  Print-File                                                     
008000           record contains 132 characters.                                
008100       01  FQ-Print-Record          pic x(132).                           
008200*                                                                         
008300       working-storage section.                                           
008400       77  WS-Prog-Name          pic x(17)                                
008500                                  value "fqrgstr (1.00.00)".              
008600*                                                                         
008700       77  WS-Quotes-Eof-Sw      pic x       value "N".                   
008800           88  Quotes-Eof                    value "Y".                   
008900*                                                                         
009000       01  WS-Quotesot-Status    pic xx.                                  
009100       01  WS-Report-Status      pic xx.                                  
009200*                                                                         
009300*    Shared capture field for whichever file status we are                
009400*    testing at the time - split the same way fq010 splits                
009500*    its own, so a bad second byte is easy to spot on a dump.             
009600       01  WS-Last-File-Status   pic xx.                                  
009700       01  WS-Last-File-Status-Parts                                      
009800                  redefines WS-Last-File-Status.                          
009900           03  WS-Last-File-Status-1  pic x.                              
010000           03  WS-Last-File-Status-2  pic x.                              
010100*                                                                         
010200       77  WS-Pass-Transport     pic x(3).                                
010300       77  WS-Requests-Read      pic 9(7)    binary.                      
010400       77  WS-Requests-Priced    pic 9(7)    binary.                      
010500       77  WS-Requests-Rejected  pic 9(7)    binary.                      
010600       77  WS-Pieces-Total       pic 9(9)    binary.                      
010700       77  WS-Group-Count        pic 9(7)    binary.                      
010800       01  WS-Group-Total-Usd    pic s9(10)v9(2) value zero.              
010900       01  WS-Grand-Total-Usd    pic s9(10)v9(2) value zero.              
011000       77  WS-Final-Count-Disp   pic z(8)9.                               
011100*                                                                         
011200*    One 132 byte print line, built up under whichever of the             
011300*    views below fits the line we are about to write - never              
011400*    more than one view live at a time, same overlay habit as             
011500*    the basis work area in fq010.                                        
011600       01  WS-Print-Line             pic x(132).                          
011700*                                                                         
011800       01  WS-Heading-Line redefines WS-Print-Line.                       
011900           03  filler                pic x(10).                           
012000           03  WSH-Text              pic x(30).                           
012100           03  filler                pic x(92).                           
012200*                                                                         
012300       01  WS-Detail-Line redefines WS-Print-Line.                        
012400           03  WSD-Quote-Id          pic 9(6).                            
012500           03  filler                pic x(1).                            
012600           03  WSD-User-Id           pic x(12).                           
012700           03  filler                pic x(1).                            
012800           03  WSD-Pieces            pic zz9.                             
012900           03  filler                pic x(1).                            
013000           03  WSD-Actual-Wt         pic x(16).                           
013100           03  filler                pic x(1).                            
013200           03  WSD-Volume-M3         pic x(14).                           
013300           03  filler                pic x(1).                            
013400           03  WSD-Basis-Text        pic x(30).                           
013500           03  filler                pic x(1).                            
013600           03  WSD-Chargeable-Val    pic x(16).                           
013700           03  filler                pic x(1).                            
013800           03  WSD-Rate-Usd          pic x(11).                           
013900           03  filler                pic x(1).                            
014000           03  WSD-Total-Usd         pic x(16).                           
014100*                                                                         
014200       01  WS-Rejected-Line redefines WS-Print-Line.                      
014300           03  WSR-Quote-Id          pic 9(6).                            
014400           03  filler                pic x(1).                            
014500           03  WSR-User-Id           pic x(12).                           
014600           03  filler                pic x(1).                            
014700           03  WSR-Label             pic x(10).                           
014800           03  filler                pic x(1).                            
014900           03  WSR-Reason            pic x(60).                           
015000           03  filler                pic x(41).                           
015100*                                                                         
015200       01  WS-Group-Total-Line redefines WS-Print-Line.                   
015300           03  filler                pic x(10).                           
015400           03  WSG-Label             pic x(30).                           
015500           03  filler                pic x(2).                            
015600           03  WSG-Count             pic zzz9.                            
015700           03  filler                pic x(4).                            
015800           03  WSG-Usd-Label         pic x(14).                           
015900           03  WSG-Usd-Text          pic x(16).                           
016000           03  filler                pic x(52).                           
016100*                                                                         
016200       01  WS-Final-Line redefines WS-Print-Line.                         
016300           03  filler                pic x(10).                           
016400           03  WSF-Label             pic x(40).                           
016500           03  filler                pic x(2).                            
016600           03  WSF-Value             pic x(20).                           
016700           03  filler                pic x(60).                           
016800*                                                                         
016900       copy "wsfqfmt.cob".                                                
017000*                                                                         
017100       procedure division.                                                
017200       0000-Main.                                                         
017300           perform 1000-Open-Report thru 1000-Exit.                       
017400           move zero to WS-Requests-Read.                                 
017500           move zero to WS-Requests-Priced.                               
017600           move zero to WS-Requests-Rejected.                             
017700           move zero to WS-Pieces-Total.                                  
017800           move zero to WS-Grand-Total-Usd.                               
017900           move "AIR" to WS-Pass-Transport.                               
018000           perform 2000-Run-Pass thru 2000-Exit.                          
018100           move "SEA" to WS-Pass-Transport.                               
018200           perform 2000-Run-Pass thru 2000-Exit.                          
018300           perform 8000-Print-Final-Totals thru 8000-Exit.                
018400           perform 1900-Close-Report thru 1900-Exit.                      
018500           stop run.                                                      
018600*                                                                         
018700       1000-Open-Report.                                                  
018800           open output Print-File.                                        
018900       1000-Exit.                                                         
019000           exit.                                                          
019100*                                                                         
019200       1900-Close-Report.                                                 
019300           close Print-File.                                              
019400       1900-Exit.                                                         
019500           exit.                                                          
019600*                                                                         
019700       2000-Run-Pass.                                                     
019800           move zero to WS-Group-Count.                                   
019900           move zero to WS-Group-Total-Usd.                               
020000           open input Quotes-Out-File.                                    
020100           move WS-Quotesot-Status to WS-Last-File-Status.                
020200           if WS-Last-File-Status-1 = "0" or                              
020300                      WS-Last-File-Status-1 = "1"                         
020400               go to 2010-Pass-Open-Ok.                                   
020500           display "FQRGSTR-01 QUOTES-OUT WILL NOT OPEN - "               
020600                   "RUN FQ010 FIRST.  STATUS " WS-Quotesot-Status.        
020700           stop run.                                                      
020800       2010-Pass-Open-Ok.                                                 
020900           perform 2100-Print-Group-Heading thru 2100-Exit.               
021000           read Quotes-Out-File                                           
021100               at end move "Y" to WS-Quotes-Eof-Sw                        
021200               not at end move "N" to WS-Quotes-Eof-Sw.                   
021300           perform 2200-Process-One-Pass-Record thru 2200-Exit            
021400                   until Quotes-Eof.                                      
021500           close Quotes-Out-File.                                         
021600           perform 2900-Print-Group-Totals thru 2900-Exit.                
021700       2000-Exit.                                                         
021800           exit.                                                          
021900*                                                                         
022000       2100-Print-Group-Heading.                                          
022100           move spaces to WS-Print-Line.                                  
022200           if WS-Pass-Transport = "AIR"                                   
022300               move "COTIZACIONES - AEREO" to WSH-Text                    
022400           else                                                           
022500               move "COTIZACIONES - MARITIMO" to WSH-Text.                
022600           write FQ-Print-Record from WS-Print-Line.                      
022700       2100-Exit.                                                         
022800           exit.                                                          
022900*                                                                         
023000       2200-Process-One-Pass-Record.                                      
023100           if Out-Transport-Type not = WS-Pass-Transport                  
023200               go to 2290-Read-Next.                                      
023300           add 1 to WS-Requests-Read.                                     
023400           add Out-Pieces-Count to WS-Pieces-Total.                       
023500           if Out-Status = "PRICED"                                       
023600               go to 2210-Print-Priced.                                   
023700           add 1 to WS-Requests-Rejected.                                 
023800           perform 2400-Print-Rejected-Detail thru 2400-Exit.             
023900           go to 2290-Read-Next.                                          
024000       2210-Print-Priced.                                                 
024100           add 1 to WS-Requests-Priced.                                   
024200           add 1 to WS-Group-Count.                                       
024300           add Out-Total-Usd to WS-Group-Total-Usd.                       
024400           add Out-Total-Usd to WS-Grand-Total-Usd.                       
024500           perform 2300-Print-Priced-Detail thru 2300-Exit.               
024600       2290-Read-Next.                                                    
024700           read Quotes-Out-File                                           
024800               at end move "Y" to WS-Quotes-Eof-Sw                        
024900               not at end move "N" to WS-Quotes-Eof-Sw.                   
025000       2200-Exit.                                                         
025100           exit.                                                          
025200*                                                                         
025300       2300-Print-Priced-Detail.                                          
025400           move spaces to WS-Print-Line.                                  
025500           move Out-Quote-Id to WSD-Quote-Id.                             
025600           move Out-User-Id to WSD-User-Id.                               
025700           move Out-Pieces-Count to WSD-Pieces.                           
025800           move Out-Actual-Wt-Total-Kg to FQFMT-Value.                    
025900           perform 5000-Call-Fmt thru 5000-Exit.                          
026000           move FQFMT-Result to WSD-Actual-Wt.                            
026100           move Out-Volume-Total-M3 to FQFMT-Value.                       
026200           perform 5000-Call-Fmt thru 5000-Exit.                          
026300           move FQFMT-Result to WSD-Volume-M3.                            
026400           if Out-Chargeable-Basis = "WEIGHT"                             
026500               move "LA CARGA SE COTIZA POR PESO"                         
026600                       to WSD-Basis-Text                                  
026700           else                                                           
026800               move "LA CARGA SE COTIZA POR VOLUMEN"                      
026900                       to WSD-Basis-Text.                                 
027000           move Out-Chargeable-Value to FQFMT-Value.                      
027100           perform 5000-Call-Fmt thru 5000-Exit.                          
027200           move FQFMT-Result to WSD-Chargeable-Val.                       
027300           move Out-Rate-Usd to FQFMT-Value.                              
027400           perform 5000-Call-Fmt thru 5000-Exit.                          
027500           move FQFMT-Result to WSD-Rate-Usd.                             
027600           move Out-Total-Usd to FQFMT-Value.                             
027700           perform 5000-Call-Fmt thru 5000-Exit.                          
027800           move FQFMT-Result to WSD-Total-Usd.                            
027900           write FQ-Print-Record from WS-Print-Line.                      
028000       2300-Exit.                                                         
028100           exit.                                                          
028200*                                                                         
028300       2400-Print-Rejected-Detail.                                        
028400           move spaces to WS-Print-Line.                                  
028500           move Out-Quote-Id to WSR-Quote-Id.                             
028600           move Out-User-Id to WSR-User-Id.                               
028700           move "RECHAZADA " to WSR-Label.                                
028800           move Out-Reject-Reason to WSR-Reason.                          
028900           write FQ-Print-Record from WS-Print-Line.                      
029000       2400-Exit.                                                         
029100           exit.                                                          
029200*                                                                         
029300       2900-Print-Group-Totals.                                           
029400           move spaces to WS-Print-Line.                                  
029500           if WS-Pass-Transport = "AIR"                                   
029600               move "TOTAL COTIZACIONES AEREO" to WSG-Label               
029700           else                                                           
029800               move "TOTAL COTIZACIONES MARITIMO" to WSG-Label.           
029900           move WS-Group-Count to WSG-Count.                              
030000           move "TOTAL USD" to WSG-Usd-Label.                             
030100           move WS-Group-Total-Usd to FQFMT-Value.                        
030200           perform 5000-Call-Fmt thru 5000-Exit.                          
030300           move FQFMT-Result to WSG-Usd-Text.                             
030400           write FQ-Print-Record from WS-Print-Line.                      
030500       2900-Exit.                                                         
030600           exit.                                                          
030700*                                                                         
030800       5000-Call-Fmt.                                                     
030900           call "FQFMT" using FQFMT-WS.                                   
031000       5000-Exit.                                                         
031100           exit.                                                          
031200*                                                                         
031300       8000-Print-Final-Totals.                                           
031400           move spaces to WS-Print-Line.                                  
031500           move "SOLICITUDES LEIDAS" to WSF-Label.                        
031600           move WS-Requests-Read to WS-Final-Count-Disp.                  
031700           move WS-Final-Count-Disp to WSF-Value.                         
031800           write FQ-Print-Record from WS-Print-Line.                      
031900           move spaces to WS-Print-Line.                                  
032000           move "SOLICITUDES COTIZADAS" to WSF-Label.                     
032100           move WS-Requests-Priced to WS-Final-Count-Disp.                
032200           move WS-Final-Count-Disp to WSF-Value.                         
032300           write FQ-Print-Record from WS-Print-Line.                      
032400           move spaces to WS-Print-Line.                                  
032500           move "SOLICITUDES RECHAZADAS" to WSF-Label.                    
032600           move WS-Requests-Rejected to WS-Final-Count-Disp.              
032700           move WS-Final-Count-Disp to WSF-Value.                         
032800           write FQ-Print-Record from WS-Print-Line.                      
032900           move spaces to WS-Print-Line.                                  
033000           move "PIEZAS PROCESADAS" to WSF-Label.                         
033100           move WS-Pieces-Total to WS-Final-Count-Disp.                   
033200           move WS-Final-Count-Disp to WSF-Value.                         
033300           write FQ-Print-Record from WS-Print-Line.                      
033400           move spaces to WS-Print-Line.                                  
033500           move "TOTAL GENERAL USD" to WSF-Label.                         
033600           move WS-Grand-Total-Usd to FQFMT-Value.                        
033700           perform 5000-Call-Fmt thru 5000-Exit.                          
033800           move FQFMT-Result to WSF-Value.                                
033900           write FQ-Print-Record from WS-Print-Line.                      
034000       8000-Exit.                                                         
034100           exit.                                                          
