000100       identification division.                                           
000200       program-id.         FQCTRY.                                        
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       10/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Turns whatever a requestor typed into the origin                 
001100*        or destination box into a canonical country name,                
001200*        then finds an active airport or seaport location                 
001300*        in that country to act as the entry point for the                
001400*        move.  Lookup only - this module never adds a row                
001500*        to Country or Locations, that is a desk job.                     
001600*                                                                         
001700*    Version.                                                             
001800*        fqctry (1.00.00)                                                 
001900*                                                                         
002000*    Called Modules.                                                      
002100*        None.                                                            
002200*                                                                         
002300*    Files Used.                                                          
002400*        None - Country and Locations are loaded by the                   
002500*        caller and handed down whole on every call.                      
002600*                                                                         
002700*    Error Messages Used.                                                 
002800*        None - caller decides what a not found means.                    
002900*                                                                         
003000*    Copyright (C) 1988-2026 Applewood Computers.                         
003100*    Freight Quotation module.  For internal use only.                    
003200*                                                                         
003300*    Changes:                                                             
003400*    10/01/88 fjm  Created, exact name match only.                        
003500*    05/05/90 fjm  ISO code match added, clearing agents                  
003600*                  kept keying the three letter code.                     
003700*    19/02/93 tjw  Case insensitive name match added.                     
003800*    30/11/95 tjw  English alias match added for the old                  
003900*                  British Commonwealth naming still in                   
004000*                  use on some origin paperwork.                          
004100*    22/09/98 plq  Year 2000 review - no date fields held,                
004200*                  none required.                                         
004300*    17/02/99 plq  Y2K sign-off - no century data held here.              
004400*    08/03/04 dcs  Unmatched country now passed through as                
004500*                  its own canonical name instead of being                
004600*                  rejected here, rejection is now purely                 
004700*                  the entry point side, req 2004-09.                     
004800*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
004900*    14/07/26 fjm  Raw byte view added to both tables for a               
005000*                  one compare empty slot skip.                           
005100*    10/08/26 fjm  Best-match location compare now runs off               
005200*                  a flat byte view of the name/code pair,                
005300*                  same habit as the table raw views above.               
005400*    10/08/26 fjm  ISO match was comparing the un-cased trim,             
005500*                  "usa" never hit "USA" - now runs off the               
005600*                  same upper-cased copy step 4 already built.            
005700*    10/08/26 fjm  Preferred entry point table added - the                
005800*                  rates desk's own short list of hub/port                
005900*                  codes overrides the first-active pick at               
006000*                  step 3 of resolution, same as the live                 
006100*                  system this module was modelled on.                    
006200*                                                                         
006300       environment division.                                              
006400       configuration section.                                             
006500       copy "fqenvdiv.cob".                                               
006600*                                                                         
006700       data division.                                                     
006800       working-storage section.                                           
006900       77  WS-Prog-Name          pic x(17)                                
007000                                  value "fqctry (1.00.00)".               
007100       77  WS-Idx                pic 9(4)   binary.                       
007200       77  WS-Lead-Pos           pic 99     binary.                       
007300       77  WS-Trim-Len           pic 99     binary.                       
007400*                                                                         
007500       01  WS-Trimmed-Country    pic x(30)  value spaces.                 
007600       01  WS-Upper-Raw          pic x(30)  value spaces.                 
007700       01  WS-Upper-Iso-View redefines WS-Upper-Raw.                      
007800           03  WS-Upper-Iso       pic x(3).                               
007900           03  WS-Upper-Rest      pic x(27).                              
008000       01  WS-Upper-Table        pic x(30)  value spaces.                 
008100*                                                                         
008200       01  WS-Req-Loc-Type       pic x(7)   value spaces.                 
008300       77  WS-Best-Loc-Idx       pic 9(4)   binary.                       
008400       01  WS-Cur-Loc-Key.                                                
008500           03  WS-Cur-Loc-Name    pic x(40).                              
008600           03  WS-Cur-Loc-Code    pic x(14).                              
008700       01  WS-Cur-Loc-Raw redefines WS-Cur-Loc-Key                        
008800                                  pic x(54).                              
008900       01  WS-Best-Loc-Key.                                               
009000           03  WS-Best-Loc-Name   pic x(40).                              
009100           03  WS-Best-Loc-Code   pic x(14).                              
009200       01  WS-Best-Loc-Raw redefines WS-Best-Loc-Key                      
009300                                  pic x(54).                              
009400*                                                                         
009500*    Step 3 of entry point resolution - the rates desk's own              
009600*    short list of preferred hub/port codes, checked ahead of             
009700*    the first-active-by-name-then-code fallback below.  Kept             
009800*    as a compiled in table, same as the built in rate                    
009900*    defaults in fq000, not a file - the desk asked for this              
010000*    short a list to live in the program, not a tenth file.               
010100       77  WS-Pref-Idx           pic 9(4)   binary.                       
010200       01  WS-Preferred-Code     pic x(14)  value spaces.                 
010300       01  WS-Preferred-Found-Sw pic x      value "N".                    
010400           88  Preferred-Entry-Found        value "Y".                    
010500*                                                                         
010600       01  WS-Preferred-Entry-Flat.                                       
010700           03  filler                pic x(3)  value "AIR".               
010800           03  filler                pic x(30) value                      
010900               "UNITED STATES OF AMERICA".                                
011000           03  filler                pic x(14) value                      
011100               "AIR-JFKNYC0001".                                          
011200           03  filler                pic x(3)  value "SEA".               
011300           03  filler                pic x(30) value                      
011400               "UNITED STATES OF AMERICA".                                
011500           03  filler                pic x(14) value                      
011600               "SEA-NYNYC00001".                                          
011700           03  filler                pic x(3)  value "AIR".               
011800           03  filler                pic x(30) value "PANAMA".            
011900           03  filler                pic x(14) value                      
012000               "AIR-PTYPAN0001".                                          
012100           03  filler                pic x(3)  value "SEA".               
012200           03  filler                pic x(30) value "PANAMA".            
012300           03  filler                pic x(14) value                      
012400               "SEA-PTYPAN0001".                                          
012500       01  WS-Preferred-Entry-Table redefines                             
012600                                     WS-Preferred-Entry-Flat.             
012700           03  WS-Preferred-Entry    occurs 4.                            
012800               05  WS-Pref-Transport pic x(3).                            
012900               05  WS-Pref-Country   pic x(30).                           
013000               05  WS-Pref-Code      pic x(14).                           
013100       77  WS-Preferred-Entry-Count pic 9(4) binary value 4.              
013200*                                                                         
013300       linkage section.                                                   
013400       copy "wsfqclk.cob".                                                
013500*                                                                         
013600       procedure division using FQCTRY-WS.                                
013700*                                                                         
013800       0000-Main.                                                         
013900           perform 0100-Normalize-Country                                 
014000                   thru 0100-Exit.                                        
014100           perform 0200-Resolve-Entry-Point                               
014200                   thru 0200-Exit.                                        
014300           go to 0000-Exit.                                               
014400       0000-Exit.                                                         
014500           exit program.                                                  
014600*                                                                         
014700*    Step 1 of normalization - drop leading spaces so a                   
014800*    key mashed in with a leading blank still compares.                   
014900       0100-Normalize-Country.                                            
015000           move spaces to WS-Trimmed-Country.                             
015100           move "N" to FQCTRY-Country-Found-Sw.                           
015200           move spaces to FQCTRY-Canonical-Name.                          
015300           perform 0101-Scan-Lead thru 0101-Exit                          
015400                   varying WS-Lead-Pos from 1 by 1                        
015500                   until WS-Lead-Pos > 30                                 
015600                   or FQCTRY-Raw-Country (WS-Lead-Pos:1)                  
015700                      not = space.                                        
015800           if WS-Lead-Pos > 30                                            
015900               go to 0100-Exit.                                           
016000           compute WS-Trim-Len = 31 - WS-Lead-Pos.                        
016100           move FQCTRY-Raw-Country (WS-Lead-Pos : WS-Trim-Len)            
016200                to WS-Trimmed-Country (1 : WS-Trim-Len).                  
016300           perform 0110-Exact-Match thru 0110-Exit                        
016400                   varying WS-Idx from 1 by 1                             
016500                   until WS-Idx > FQCTRY-Country-Count                    
016600                   or FQCTRY-Country-Found-Sw = "Y".                      
016700           if FQCTRY-Country-Found-Sw = "Y"                               
016800               go to 0100-Exit.                                           
016900           move WS-Trimmed-Country to WS-Upper-Raw.                       
017000           inspect WS-Upper-Raw converting                                
017100                   "abcdefghijklmnopqrstuvwxyz" to                        
017200                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
017300           perform 0120-Iso-Match thru 0120-Exit                          
017400                   varying WS-Idx from 1 by 1                             
017500                   until WS-Idx > FQCTRY-Country-Count                    
017600                   or FQCTRY-Country-Found-Sw = "Y".                      
017700           if FQCTRY-Country-Found-Sw = "Y"                               
017800               go to 0100-Exit.                                           
017900           perform 0130-Upper-Name-Match thru 0130-Exit                   
018000                   varying WS-Idx from 1 by 1                             
018100                   until WS-Idx > FQCTRY-Country-Count                    
018200                   or FQCTRY-Country-Found-Sw = "Y".                      
018300           if FQCTRY-Country-Found-Sw = "Y"                               
018400               go to 0100-Exit.                                           
018500           perform 0140-Alias-Match thru 0140-Exit                        
018600                   varying WS-Idx from 1 by 1                             
018700                   until WS-Idx > FQCTRY-Country-Count                    
018800                   or FQCTRY-Country-Found-Sw = "Y".                      
018900           if FQCTRY-Country-Found-Sw = "Y"                               
019000               go to 0100-Exit.                                           
019100           move WS-Trimmed-Country to FQCTRY-Canonical-Name.              
019200       0100-Exit.                                                         
019300           exit.                                                          
019400*                                                                         
019500       0101-Scan-Lead.                                                    
019600       0101-Exit.                                                         
019700           exit.                                                          
019800*                                                                         
019900       0110-Exact-Match.                                                  
020000           if FQCTRY-Country-Raw (WS-Idx) = spaces                        
020100               go to 0110-Exit.                                           
020200           if FQCTRY-C-Canonical (WS-Idx) = WS-Trimmed-Country            
020300               move FQCTRY-C-Canonical (WS-Idx)                           
020400                    to FQCTRY-Canonical-Name                              
020500               move "Y" to FQCTRY-Country-Found-Sw.                       
020600       0110-Exit.                                                         
020700           exit.                                                          
020800*                                                                         
020900       0120-Iso-Match.                                                    
021000           if FQCTRY-Country-Raw (WS-Idx) = spaces                        
021100               go to 0120-Exit.                                           
021200           if WS-Upper-Rest not = spaces                                  
021300               go to 0120-Exit.                                           
021400           if FQCTRY-C-Iso (WS-Idx) = WS-Upper-Iso                        
021500               move FQCTRY-C-Canonical (WS-Idx)                           
021600                    to FQCTRY-Canonical-Name                              
021700               move "Y" to FQCTRY-Country-Found-Sw.                       
021800       0120-Exit.                                                         
021900           exit.                                                          
022000*                                                                         
022100       0130-Upper-Name-Match.                                             
022200           if FQCTRY-Country-Raw (WS-Idx) = spaces                        
022300               go to 0130-Exit.                                           
022400           move FQCTRY-C-Canonical (WS-Idx) to WS-Upper-Table.            
022500           inspect WS-Upper-Table converting                              
022600                   "abcdefghijklmnopqrstuvwxyz" to                        
022700                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
022800           if WS-Upper-Table = WS-Upper-Raw                               
022900               move FQCTRY-C-Canonical (WS-Idx)                           
023000                    to FQCTRY-Canonical-Name                              
023100               move "Y" to FQCTRY-Country-Found-Sw.                       
023200       0130-Exit.                                                         
023300           exit.                                                          
023400*                                                                         
023500       0140-Alias-Match.                                                  
023600           if FQCTRY-Country-Raw (WS-Idx) = spaces                        
023700               go to 0140-Exit.                                           
023800           move FQCTRY-C-Alias (WS-Idx) to WS-Upper-Table.                
023900           inspect WS-Upper-Table converting                              
024000                   "abcdefghijklmnopqrstuvwxyz" to                        
024100                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
024200           if WS-Upper-Table = WS-Upper-Raw                               
024300               move FQCTRY-C-Canonical (WS-Idx)                           
024400                    to FQCTRY-Canonical-Name                              
024500               move "Y" to FQCTRY-Country-Found-Sw.                       
024600       0140-Exit.                                                         
024700           exit.                                                          
024800*                                                                         
024900*    Entry point is an active Airport for an Air move, an                 
025000*    active Seaport for a Sea move, in the canonical                      
025100*    country, first by location name then by code.                        
025200       0200-Resolve-Entry-Point.                                          
025300           move spaces to FQCTRY-Entry-Code.                              
025400           move "N" to FQCTRY-Entry-Found-Sw.                             
025500           if FQCTRY-Canonical-Name = spaces                              
025600               go to 0200-Exit.                                           
025700           if FQCTRY-Transport-Type = "AIR"                               
025800               move "AIRPORT" to WS-Req-Loc-Type                          
025900           else                                                           
026000               if FQCTRY-Transport-Type = "SEA"                           
026100                   move "SEAPORT" to WS-Req-Loc-Type                      
026200               else                                                       
026300                   go to 0200-Exit.                                       
026400           perform 0205-Check-Preferred-Code thru 0205-Exit.              
026500           if FQCTRY-Entry-Found-Sw = "Y"                                 
026600               go to 0200-Exit.                                           
026700           move 0 to WS-Best-Loc-Idx.                                     
026800           move high-values to WS-Best-Loc-Key.                           
026900           perform 0210-Check-Location thru 0210-Exit                     
027000                   varying WS-Idx from 1 by 1                             
027100                   until WS-Idx > FQCTRY-Loc-Count.                       
027200           if WS-Best-Loc-Idx not = 0                                     
027300               move FQCTRY-L-Code (WS-Best-Loc-Idx)                       
027400                    to FQCTRY-Entry-Code                                  
027500               move "Y" to FQCTRY-Entry-Found-Sw.                         
027600       0200-Exit.                                                         
027700           exit.                                                          
027800*                                                                         
027900*    Step 3 of resolution - if the desk's short list names a              
028000*    code for this transport/country, and an active location              
028100*    matching that code, country and type really exists, that             
028200*    wins outright and 0210's general scan never runs.                    
028300       0205-Check-Preferred-Code.                                         
028400           move spaces to WS-Preferred-Code.                              
028500           move "N" to WS-Preferred-Found-Sw.                             
028600           perform 0206-Scan-Preferred thru 0206-Exit                     
028700                   varying WS-Pref-Idx from 1 by 1                        
028800                   until WS-Pref-Idx > WS-Preferred-Entry-Count           
028900                   or Preferred-Entry-Found.                              
029000           if not Preferred-Entry-Found                                   
029100               go to 0205-Exit.                                           
029200           perform 0207-Match-Preferred-Loc thru 0207-Exit                
029300                   varying WS-Idx from 1 by 1                             
029400                   until WS-Idx > FQCTRY-Loc-Count                        
029500                   or FQCTRY-Entry-Found-Sw = "Y".                        
029600       0205-Exit.                                                         
029700           exit.                                                          
029800*                                                                         
029900       0206-Scan-Preferred.                                               
030000           if WS-Pref-Transport (WS-Pref-Idx)                             
030100                   not = FQCTRY-Transport-Type                            
030200               go to 0206-Exit.                                           
030300           if WS-Pref-Country (WS-Pref-Idx)                               
030400                   not = FQCTRY-Canonical-Name                            
030500               go to 0206-Exit.                                           
030600           move WS-Pref-Code (WS-Pref-Idx) to WS-Preferred-Code.          
030700           move "Y" to WS-Preferred-Found-Sw.                             
030800       0206-Exit.                                                         
030900           exit.                                                          
031000*                                                                         
031100       0207-Match-Preferred-Loc.                                          
031200           if FQCTRY-Loc-Raw (WS-Idx) = spaces                            
031300               go to 0207-Exit.                                           
031400           if FQCTRY-L-Code (WS-Idx) not = WS-Preferred-Code              
031500               go to 0207-Exit.                                           
031600           if FQCTRY-L-Country (WS-Idx)                                   
031700                   not = FQCTRY-Canonical-Name                            
031800               go to 0207-Exit.                                           
031900           if FQCTRY-L-Type (WS-Idx) not = WS-Req-Loc-Type                
032000               go to 0207-Exit.                                           
032100           if FQCTRY-L-Active (WS-Idx) not = "Y"                          
032200               go to 0207-Exit.                                           
032300           move FQCTRY-L-Code (WS-Idx) to FQCTRY-Entry-Code.              
032400           move "Y" to FQCTRY-Entry-Found-Sw.                             
032500       0207-Exit.                                                         
032600           exit.                                                          
032700*                                                                         
032800       0210-Check-Location.                                               
032900           if FQCTRY-Loc-Raw (WS-Idx) = spaces                            
033000               go to 0210-Exit.                                           
033100           if FQCTRY-L-Country (WS-Idx)                                   
033200                   not = FQCTRY-Canonical-Name                            
033300               go to 0210-Exit.                                           
033400           if FQCTRY-L-Type (WS-Idx) not = WS-Req-Loc-Type                
033500               go to 0210-Exit.                                           
033600           if FQCTRY-L-Active (WS-Idx) not = "Y"                          
033700               go to 0210-Exit.                                           
033800           move FQCTRY-L-Name (WS-Idx) to WS-Cur-Loc-Name.                
033900           move FQCTRY-L-Code (WS-Idx) to WS-Cur-Loc-Code.                
034000           if WS-Cur-Loc-Raw < WS-Best-Loc-Raw                            
034100               move WS-Cur-Loc-Key to WS-Best-Loc-Key                     
034200               move WS-Idx to WS-Best-Loc-Idx.                            
034300       0210-Exit.                                                         
034400           exit.                                                          
034500*                                                                         
