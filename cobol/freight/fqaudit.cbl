000100       identification division.                                           
000200       program-id.         FQAUDIT.                                       
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       12/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Appends one line to the Audit-Out file for every                 
001100*        completed action on a freight quote - request                    
001200*        read, request priced, request rejected, rate                     
001300*        config defaulted.  File stays open for the life                  
001400*        of the run, opened extend on the first call.                     
001500*                                                                         
001600*    Version.                                                             
001700*        fqaudit (1.00.00)                                                
001800*                                                                         
001900*    Called Modules.                                                      
002000*        None.                                                            
002100*                                                                         
002200*    Files Used.                                                          
002300*        Audit-Out (output, line sequential, opened once).                
002400*                                                                         
002500*    Error Messages Used.                                                 
002600*        FQAUD01 - Audit-Out will not open or will not                    
002700*                  accept a write, run is stopped cold,                   
002800*                  an audit trail we cannot trust is no                   
002900*                  audit trail at all.                                    
003000*                                                                         
003100*    Copyright (C) 1988-2026 Applewood Computers.                         
003200*    Freight Quotation module.  For internal use only.                    
003300*                                                                         
003400*    Changes:                                                             
003500*    12/01/88 fjm  Created.                                               
003600*    03/07/91 fjm  File now opened once and held open for                 
003700*                  the run rather than open/write/close on                
003800*                  every call, run time on a big batch was                
003900*                  most of it spent in open and close.                    
004000*    22/09/98 plq  Year 2000 review - no date fields held,                
004100*                  none required.                                         
004200*    17/02/99 plq  Y2K sign-off - no century data held here.              
004300*    19/05/03 dcs  Hard stop added on a write failure, a                  
004400*                  run used to carry on silently and the                  
004500*                  gap was only found at quarter end.                     
004600*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
004700*    03/09/26 fjm  Stop message now dumps the whole linkage               
004800*                  block in one line, see wsfqalk change.                 
004900*    10/08/26 fjm  Hard stop dump now shows the last record               
005000*                  image too, not just the call that fed it,              
005100*                  saved a trip to the dataset on the last                
005200*                  write failure.                                         
005300*                                                                         
005400       environment division.                                              
005500       configuration section.                                             
005600       copy "fqenvdiv.cob".                                               
005700       input-output section.                                              
005800       file-control.                                                      
005900           select Audit-Out-File assign to "AUDITOT"                      
006000                  organization line sequential                            
006100                  status is WS-Audit-File-Status.                         
006200*                                                                         
006300       data division.                                                     
006400       file section.                                                      
006500       fd  Audit-Out-File                                                 
006600           record contains 72 characters.                                 
006700           copy "wsfqaud.cob".                                            
006800       01  FQ-Audit-Record-Raw redefines FQ-Audit-Record                  
006900                                  pic x(72).                              
007000*                                                                         
007100       working-storage section.                                           
007200       77  WS-Prog-Name          pic x(17)                                
007300                                  value "fqaudit (1.00.00)".              
007400       77  WS-Call-Seq           pic 9(8)    binary.                      
007500       77  WS-First-Call-Sw      pic x       value "Y".                   
007600           88  First-Call                    value "Y".                   
007700*                                                                         
007800       01  WS-Audit-File-Status  pic xx.                                  
007900       01  WS-Audit-Status-Parts                                          
008000                  redefines WS-Audit-File-Status.                         
008100           03  WS-Audit-Status-1  pic x.                                  
008200           03  WS-Audit-Status-2  pic x.                                  
008300*                                                                         
008400       01  WS-Audit-Seq-Num      pic 9(8).                                
008500       01  WS-Audit-Seq-Alpha redefines WS-Audit-Seq-Num                  
008600                                  pic x(8).                               
008700*                                                                         
008800       linkage section.                                                   
008900       copy "wsfqalk.cob".                                                
009000*                                                                         
009100       procedure division using FQAUDIT-WS.                               
009200*                                                                         
009300       0000-Main.                                                         
009400           if First-Call                                                  
009500               perform 0100-Open-Audit thru 0100-Exit                     
009600               move "N" to WS-First-Call-Sw.                              
009700           add 1 to WS-Call-Seq.                                          
009800           move "Y" to FQAUDIT-Status.                                    
009900           move spaces to FQ-Audit-Record.                                
010000           move FQAUDIT-Actor     to Aud-Actor.                           
010100           move FQAUDIT-Action    to Aud-Action.                          
010200           move FQAUDIT-Entity    to Aud-Entity.                          
010300           move FQAUDIT-Object-Id to Aud-Object-Id.                       
010400           write FQ-Audit-Record.                                         
010500           if WS-Audit-Status-1 not = "0"                                 
010600               move "N" to FQAUDIT-Status                                 
010700               perform 0900-Hard-Stop thru 0900-Exit.                     
010800           go to 0000-Exit.                                               
010900       0000-Exit.                                                         
011000           exit program.                                                  
011100*                                                                         
011200       0100-Open-Audit.                                                   
011300           open extend Audit-Out-File.                                    
011400           if WS-Audit-Status-1 = "3"                                     
011500               open output Audit-Out-File.                                
011600           if WS-Audit-Status-1 not = "0"                                 
011700               perform 0900-Hard-Stop thru 0900-Exit.                     
011800       0100-Exit.                                                         
011900           exit.                                                          
012000*                                                                         
012100*    An audit trail we cannot trust is no audit trail at                  
012200*    all - stop the whole run rather than carry on blind.                 
012300       0900-Hard-Stop.                                                    
012400           move WS-Call-Seq to WS-Audit-Seq-Num.                          
012500           display "FQAUD01 AUDIT-OUT ERROR STATUS "                      
012600                   WS-Audit-File-Status                                   
012700                   " SEQ " WS-Audit-Seq-Alpha.                            
012800           display "FQAUD01 CALL DATA " FQAUDIT-Raw.                      
012900           display "FQAUD01 LAST RECORD " FQ-Audit-Record-Raw.            
013000           stop run.                                                      
013100       0900-Exit.                                                         
013200           exit.                                                          
013300*                                                                         
