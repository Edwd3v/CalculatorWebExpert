000100       identification division.                                           
000200       program-id.         FQ000.                                         
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       14/03/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Start Of Day for the Freight Quotation module.                   
001100*        Makes sure Rateconf holds a record before the                    
001200*        quote engine (fq010) runs - if the file is new                   
001300*        or empty the built in air/sea/volumetric defaults                
001400*        are written and the run is logged to Audit-Out.                  
001500*        A Rateconf that already holds a record is left                   
001600*        exactly as the rates desk last set it.                           
001700*                                                                         
001800*    Version.                                                             
001900*        fq000 (1.00.00)                                                  
002000*                                                                         
002100*    Called Modules.                                                      
002200*        FQAUDIT - logs the default-seeded event.                         
002300*                                                                         
002400*    Files Used.                                                          
002500*        Rateconf (input then, if empty, output).                         
002600*                                                                         
002700*    Error Messages Used.                                                 
002800*        None - an unreadable Rateconf is treated the same                
002900*        as a missing one and is simply reseeded.                         
003000*                                                                         
003100*    Copyright (C) 1988-2026 Applewood Computers.                         
003200*    Freight Quotation module.  For internal use only.                    
003300*                                                                         
003400*    Changes:                                                             
003500*    14/03/88 fjm  Created.                                               
003600*    09/09/92 fjm  Start of day banner added, ops wanted a                
003700*                  line in the job log confirming the step                
003800*                  actually ran rather than abended silent.               
003900*    02/12/96 tjw  Default check split out of fqrgstr, it                 
004000*                  was running once per report page before.               
004100*    22/09/98 plq  Year 2000 review - run date display is                 
004200*                  now four digit century, was two.                       
004300*    17/02/99 plq  Y2K sign-off complete.                                 
004400*    14/01/05 dcs  Audit call added on a seeded run, finance              
004500*                  asked to see when built in rates were                  
004600*                  used rather than the desk's own figures.               
004700*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
004800*    04/01/26 fjm  Zero check added on the three built in                 
004900*                  rates, a mistyped recompile once shipped               
005000*                  a zero air rate and quoted air freight                 
005100*                  free for a day before anyone noticed.                  
005200*    10/08/26 fjm  Record contains on Rate-Config-File                    
005300*                  corrected 62 to 75, it had not kept pace               
005400*                  with wsfqrate.cob's own growth.                        
005500*    10/08/26 fjm  Dropped the write of Fq-Rate-Defaulted-Flag,           
005600*                  the field itself is gone from wsfqrate.cob -           
005700*                  nothing downstream ever read it, the audit             
005800*                  record already carries RATECONF-DEFAULTED.             
005900*                                                                         
006000       environment division.                                              
006100       configuration section.                                             
006200       copy "fqenvdiv.cob".                                               
006300       input-output section.                                              
006400       file-control.                                                      
006500           select Rate-Config-File assign to "RATECONF"                   
006600                  organization line sequential                            
006700                  status is WS-Ratecnf-Status.                            
006800*                                                                         
006900       data division.                                                     
007000       file section.                                                      
007100       fd  Rate-Config-File                                               
007200           record contains 75 characters.                                 
007300           copy "wsfqrate.cob".                                           
007400*                                                                         
007500       working-storage section.                                           
007600       77  WS-Prog-Name          pic x(17)                                
007700                                  value "fq000 (1.00.00)".                
007800       77  WS-Zero-Idx           pic 9       binary.                      
007900       77  WS-Rate-Missing-Sw    pic x       value "N".                   
008000           88  Rate-File-Missing             value "Y".                   
008100*                                                                         
008200       01  WS-Ratecnf-Status     pic xx.                                  
008300       01  WS-Ratecnf-Status-Parts                                        
008400                  redefines WS-Ratecnf-Status.                            
008500           03  WS-Ratecnf-Status-1  pic x.                                
008600           03  WS-Ratecnf-Status-2  pic x.                                
008700*                                                                         
008800       01  WS-Default-Block.                                              
008900           03  WS-Default-Air    pic 9(8)v9(4) value 4.5.                 
009000           03  WS-Default-Sea    pic 9(8)v9(4) value 120.                 
009100           03  WS-Default-Vol    pic 9(9)v9(3) value 6000.                
009200       01  WS-Default-Tbl redefines WS-Default-Block.                     
009300           03  WS-Default-Entry  pic 9(12)  occurs 3.                     
009400*                                                                         
009500       01  WS-Today-Num          pic 9(8)   value zero.                   
009600       01  WS-Today redefines WS-Today-Num.                               
009700           03  WS-Today-Ccyy      pic 9(4).                               
009800           03  WS-Today-Mm        pic 99.                                 
009900           03  WS-Today-Dd        pic 99.                                 
010000*                                                                         
010100       copy "wsfqalk.cob".                                                
010200*                                                                         
010300       procedure division.                                                
010400*                                                                         
010500       0000-Main.                                                         
010600           accept WS-Today-Num from date yyyymmdd.                        
010700           display "FQ000 START OF DAY - RUN DATE "                       
010800                   WS-Today-Ccyy "-" WS-Today-Mm                          
010900                   "-" WS-Today-Dd.                                       
011000           perform 0010-Check-Defaults thru 0010-Exit                     
011100                   varying WS-Zero-Idx from 1 by 1                        
011200                   until WS-Zero-Idx > 3.                                 
011300           open input Rate-Config-File.                                   
011400           if WS-Ratecnf-Status-1 = "3"                                   
011500               move "Y" to WS-Rate-Missing-Sw                             
011600               go to 0020-Defaults-Check.                                 
011700           read Rate-Config-File                                          
011800               at end move "Y" to WS-Rate-Missing-Sw                      
011900               not at end move "N" to WS-Rate-Missing-Sw.                 
012000           close Rate-Config-File.                                        
012100       0020-Defaults-Check.                                               
012200           if Rate-File-Missing                                           
012300               perform 0100-Write-Defaults thru 0100-Exit.                
012400           stop run.                                                      
012500*                                                                         
012600*    A zero in any built in rate would quote that leg of                  
012700*    freight for nothing, stop the step cold rather than                  
012800*    let a mistyped recompile give freight away.                          
012900       0010-Check-Defaults.                                               
013000           if WS-Default-Entry (WS-Zero-Idx) = zero                       
013100               display "FQ000 A BUILT IN RATE IS ZERO"                    
013200               stop run.                                                  
013300       0010-Exit.                                                         
013400           exit.                                                          
013500*                                                                         
013600       0100-Write-Defaults.                                               
013700           open output Rate-Config-File.                                  
013800           move spaces to FQ-Rate-Record.                                 
013900           move WS-Default-Air to FQ-Air-Rate-Per-Kg.                     
014000           move WS-Default-Sea to FQ-Sea-Rate-Per-M3.                     
014100           move WS-Default-Vol to FQ-Air-Vol-Factor.                      
014200           write FQ-Rate-Record.                                          
014300           close Rate-Config-File.                                        
014400           move "FQ000" to FQAUDIT-Actor.                                 
014500           move "RATECONF-DEFAULTED" to FQAUDIT-Action.                   
014600           move "RATECONFIG" to FQAUDIT-Entity.                           
014700           move spaces to FQAUDIT-Object-Id.                              
014800           call "FQAUDIT" using FQAUDIT-WS.                               
014900       0100-Exit.                                                         
015000           exit.                                                          
015100*                                                                         
