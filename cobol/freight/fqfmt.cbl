000100       identification division.                                           
000200       program-id.         FQFMT.                                         
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       07/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Formats a signed freight amount into the Spanish                 
001100*        style figure used on the quotation register -                    
001200*        dot for thousands, comma for decimals, trailing                  
001300*        zero decimals dropped, no sign shown unless neg.                 
001400*                                                                         
001500*    Version.                                                             
001600*        fqfmt (1.00.00)                                                  
001700*                                                                         
001800*    Called Modules.                                                      
001900*        None.                                                            
002000*                                                                         
002100*    Files Used.                                                          
002200*        None - linkage only, no files opened here.                       
002300*                                                                         
002400*    Error Messages Used.                                                 
002500*        None.                                                            
002600*                                                                         
002700*    Copyright (C) 1988-2026 Applewood Computers.                         
002800*    Freight Quotation module.  For internal use only,                    
002900*    not to be copied outside the Applewood group.                        
003000*                                                                         
003100*    Changes:                                                             
003200*    07/01/88 fjm  Created.                                               
003300*    14/06/89 fjm  Negative amounts now carry a leading                   
003400*                  minus, first live run showed return                    
003500*                  freight credits coming through negative.               
003600*    02/03/91 fjm  Widened magnitude to 9(15), a combined                 
003700*                  air/sea job priced over a million usd.                 
003800*    19/11/93 tjw  Grouping dot was one digit early on                    
003900*                  8 digit totals - req 1993-114.                         
004000*    08/08/96 tjw  Linkage length reviewed for new volumes.               
004100*    22/09/98 plq  Year 2000 review - no date fields held                 
004200*                  in this program, none required.                        
004300*    17/02/99 plq  Y2K sign-off - routine holds no century                
004400*                  data of any kind.                                      
004500*    30/04/02 plq  Trialled always showing a decimal comma                
004600*                  per treasury print spec - see next entry.              
004700*    14/05/02 plq  Reverted 30/04/02, treasury withdrew the               
004800*                  request, whole totals print with no comma.             
004900*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
005000*    03/03/15 rjc  Reviewed for rate tier project, no chg.                
005100*    07/01/26 fjm  Linkage split to wsfqfmt.cob so fqrgstr                
005200*                  and fq010 share one copy of the layout.                
005300*                                                                         
005400       environment division.                                              
005500       configuration section.                                             
005600       copy "fqenvdiv.cob".                                               
005700*                                                                         
005800       data division.                                                     
005900       working-storage section.                                           
006000       77  WS-Prog-Name          pic x(17)                                
006100                                  value "fqfmt (1.00.00)".                
006200       77  WS-Idx                pic 99     binary.                       
006300       77  WS-Out-Pos            pic 99     binary.                       
006400       77  WS-Group-Ctr          pic 9      binary.                       
006500       77  WS-Sig-Start          pic 99     binary.                       
006600       77  WS-Int-Begin          pic 99     binary.                       
006700       77  WS-Int-Len            pic 99     binary.                       
006800       77  WS-Ptr                pic 99     binary.                       
006900       77  WS-Sig-Switch         pic x      value "N".                    
007000           88  Sig-Found                    value "Y".                    
007100       77  WS-Negative-Sw        pic x      value "N".                    
007200           88  Is-Negative                  value "Y".                    
007300*                                                                         
007400       01  WS-Abs-Value          pic 9(15)v9(6).                          
007500*                                                                         
007600       01  WS-Cents              pic 9(17).                               
007700       01  WS-Cents-Parts redefines WS-Cents.                             
007800           03  WS-Cents-Int      pic 9(15).                               
007900           03  WS-Cents-Dec      pic 99.                                  
008000       01  WS-Cents-Digits redefines WS-Cents.                            
008100           03  WS-All-Digit      pic 9     occurs 17.                     
008200*                                                                         
008300       01  WS-Out-Buffer         pic x(20)  value spaces.                 
008400       01  WS-Out-Buffer-Tbl redefines WS-Out-Buffer.                     
008500           03  WS-Out-Char       pic x     occurs 20.                     
008600*                                                                         
008700       01  WS-Dec-Tens           pic 9.                                   
008800       01  WS-Dec-Units          pic 9.                                   
008900       01  WS-Dec-Suffix         pic x(3)   value spaces.                 
009000       01  WS-Sign-Char          pic x      value space.                  
009100*                                                                         
009200       linkage section.                                                   
009300       copy "wsfqfmt.cob".                                                
009400*                                                                         
009500       procedure division using FQFMT-WS.                                 
009600*                                                                         
009700       0000-Main.                                                         
009800           perform 0100-Round-Value thru 0100-Exit.                       
009900           perform 0200-Build-Integer-Part                                
010000                   thru 0200-Exit.                                        
010100           perform 0300-Format-Decimal thru 0300-Exit.                    
010200           perform 0400-Assemble-Result thru 0400-Exit.                   
010300           go to 0000-Exit.                                               
010400       0000-Exit.                                                         
010500           exit program.                                                  
010600*                                                                         
010700*    Split the sign off and get the magnitude into cents                  
010800*    so the integer and decimal parts share one field.                    
010900       0100-Round-Value.                                                  
011000           move "N" to WS-Negative-Sw.                                    
011100           if FQFMT-Value < 0                                             
011200               compute WS-Abs-Value = FQFMT-Value * -1                    
011300               move "Y" to WS-Negative-Sw                                 
011400           else                                                           
011500               move FQFMT-Value to WS-Abs-Value.                          
011600           compute WS-Cents rounded = WS-Abs-Value * 100.                 
011700       0100-Exit.                                                         
011800           exit.                                                          
011900*                                                                         
012000*    Walk the cents digits from the units end, dropping                   
012100*    a dot into the buffer every third digit placed.                      
012200       0200-Build-Integer-Part.                                           
012300           move spaces to WS-Out-Buffer.                                  
012400           move 1  to WS-Group-Ctr.                                       
012500           move 20 to WS-Out-Pos.                                         
012600           perform 0210-Find-First-Sig thru 0210-Exit.                    
012700           perform 0220-Fill-Digit thru 0220-Exit                         
012800                   varying WS-Idx from 15 by -1                           
012900                   until WS-Idx < WS-Sig-Start.                           
013000           compute WS-Int-Begin = WS-Out-Pos + 1.                         
013100           compute WS-Int-Len   = 20 - WS-Out-Pos.                        
013200       0200-Exit.                                                         
013300           exit.                                                          
013400*                                                                         
013500       0210-Find-First-Sig.                                               
013600           move 15 to WS-Sig-Start.                                       
013700           move "N" to WS-Sig-Switch.                                     
013800           perform 0211-Scan-Digit thru 0211-Exit                         
013900                   varying WS-Idx from 1 by 1                             
014000                   until WS-Idx > 14 or Sig-Found.                        
014100       0210-Exit.                                                         
014200           exit.                                                          
014300*                                                                         
014400       0211-Scan-Digit.                                                   
014500           if WS-All-Digit (WS-Idx) not = 0                               
014600               and not Sig-Found                                          
014700                   move WS-Idx to WS-Sig-Start                            
014800                   set Sig-Found to true.                                 
014900       0211-Exit.                                                         
015000           exit.                                                          
015100*                                                                         
015200       0220-Fill-Digit.                                                   
015300           move WS-All-Digit (WS-Idx)                                     
015400                to WS-Out-Char (WS-Out-Pos).                              
015500           subtract 1 from WS-Out-Pos.                                    
015600           add 1 to WS-Group-Ctr.                                         
015700           if WS-Group-Ctr = 4 and WS-Idx not = WS-Sig-Start              
015800               move "." to WS-Out-Char (WS-Out-Pos)                       
015900               subtract 1 from WS-Out-Pos                                 
016000               move 1 to WS-Group-Ctr.                                    
016100       0220-Exit.                                                         
016200           exit.                                                          
016300*                                                                         
016400*    Strip a trailing zero decimal per the rule - 50                      
016500*    cents prints as ",5" not ",50", nothing at all                       
016600*    prints when the amount has no cents.                                 
016700       0300-Format-Decimal.                                               
016800           move spaces to WS-Dec-Suffix.                                  
016900           if WS-Cents-Dec not = 0                                        
017000               divide WS-Cents-Dec by 10                                  
017100                   giving WS-Dec-Tens                                     
017200                   remainder WS-Dec-Units                                 
017300               if WS-Dec-Units = 0                                        
017400                   string "," delimited by size                           
017500                          WS-Dec-Tens delimited by size                   
017600                          into WS-Dec-Suffix                              
017700               else                                                       
017800                   string "," delimited by size                           
017900                          WS-Dec-Tens delimited by size                   
018000                          WS-Dec-Units delimited by size                  
018100                          into WS-Dec-Suffix.                             
018200       0300-Exit.                                                         
018300           exit.                                                          
018400*                                                                         
018500       0400-Assemble-Result.                                              
018600           move spaces to FQFMT-Result.                                   
018700           if Is-Negative                                                 
018800               move "-" to WS-Sign-Char                                   
018900           else                                                           
019000               move space to WS-Sign-Char.                                
019100           move 1 to WS-Ptr.                                              
019200           string WS-Sign-Char delimited by space                         
019300                  WS-Out-Buffer (WS-Int-Begin : WS-Int-Len)               
019400                      delimited by size                                   
019500                  WS-Dec-Suffix delimited by space                        
019600                  into FQFMT-Result                                       
019700                  with pointer WS-Ptr.                                    
019800           compute FQFMT-Result-Len = WS-Ptr - 1.                         
019900       0400-Exit.                                                         
020000           exit.                                                          
020100*                                                                         
