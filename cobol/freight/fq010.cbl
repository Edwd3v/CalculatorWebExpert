000100       identification division.                                           
000200       program-id.         FQ010.                                         
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       15/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Freight Quotation Batch - the main calculation run.              
001100*        Reads Requests and Items (co-sorted on Request-No),              
001200*        validates each request, prices it against the rate               
001300*        config and any matching tier, and writes Quotes-Out              
001400*        and Items-Out.  Rateconf is assumed already primed -             
001500*        see fq000, which runs ahead of this step.                        
001600*                                                                         
001700*    Version.                                                             
001800*        fq010 (1.00.00)                                                  
001900*                                                                         
002000*    Called Modules.                                                      
002100*        FQCTRY  - country normalize / entry point resolve.               
002200*        FQTIER  - rate tier override lookup.                             
002300*        FQAUDIT - audit trail append.                                    
002400*                                                                         
002500*    Files Used.                                                          
002600*        Rateconf, Country, Locations, Ratetiers (input, held             
002700*        in memory), Requests, Items (input, co-sorted),                  
002800*        Quotes-Out, Items-Out (output).                                  
002900*                                                                         
003000*    Error Messages Used.                                                 
003100*        FQ010-01 - Rateconf empty on entry, this step expects            
003200*                   fq000 to have run first.  Run stopped.                
003300*                                                                         
003400*    Copyright (C) 1988-2026 Applewood Computers.                         
003500*    Freight Quotation module.  For internal use only.                    
003600*                                                                         
003700*    Changes:                                                             
003800*    15/01/88 fjm  Created.                                               
003900*    02/08/90 fjm  Tables widened, see copybook changes same              
004000*                  date for Country/Locations/Ratetiers.                  
004100*    19/02/93 tjw  Entry point call moved ahead of range check            
004200*                  so a bad country fails fast, saves a pass              
004300*                  over up to 200 items for nothing.                      
004400*    14/02/94 tjw  SEA basis tie (weight tons = volume m3) now            
004500*                  goes to VOLUME per the 1994 tariff note.               
004600*    11/09/04 dcs  Audit call added on every priced quote.                
004700*    08/03/04 dcs  Synthetic entry point generation dropped,              
004800*                  this run is lookup only, see fqctry chg.               
004900*    22/09/98 plq  Year 2000 review - no date fields held,                
005000*                  none required in this step.                            
005100*    17/02/99 plq  Y2K sign-off - no century data held here.              
005200*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
005300*    21/07/26 fjm  Air/Sea chargeable-basis work area shared,             
005400*                  one overlay instead of four flat fields.               
005500*    04/08/26 fjm  Zero pieces total now treated the same as              
005600*                  a range fail, a zero weight batch used to              
005700*                  slip a WEIGHT basis of zero through pricing            
005800*                  and bill nothing, see CC020.                           
005900*    10/08/26 fjm  Total-Usd now priced off the unrounded                 
006000*                  chargeable value, not the 3dp figure we                
006100*                  round for the output record - a volume                 
006200*                  heavy air job was coming out a cent or                 
006300*                  two light once rounded twice over.                     
006400*    10/08/26 fjm  CC020 re-opened - the 04/08/26 fix only                
006500*                  caught a zero pieces total, a Pieces-Count             
006600*                  of 0 (or over 200) with a matching item                
006700*                  count still sailed through as a mismatch               
006800*                  free 0=0, and the oversize case was one                
006900*                  bad subscript away from corrupting the                 
007000*                  item table.  3050 now range checks                     
007100*                  Pieces-Count 1 thru 200 in its own right.              
007200*    10/08/26 fjm  Record contains clauses on Rateconf,                   
007300*                  Ratetiers, Requests, Items, Quotes-Out and             
007400*                  Items-Out corrected to match the actual                
007500*                  field sum in each copybook, they had all               
007600*                  drifted low as the layouts grew over the               
007700*                  years - see the same day's change to each              
007800*                  copybook header.                                       
007900*    10/08/26 fjm  3050's new range fail was moving its own               
008000*                  reject text, quoting desk wants one reason             
008100*                  for both a bad range and a count mismatch -            
008200*                  now moves PIECE COUNT MISMATCH either way.             
008300*                                                                         
008400       environment division.                                              
008500       configuration section.                                             
008600       copy "fqenvdiv.cob".                                               
008700       input-output section.                                              
008800       file-control.                                                      
008900           select Rate-Config-File assign to "RATECONF"                   
009000                  organization line sequential                            
009100                  status is WS-Ratecnf-Status.                            
009200           select Country-File assign to "COUNTRY"                        
009300                  organization line sequential                            
009400                  status is WS-Country-Status.                            
009500           select Locations-File assign to "LOCATIONS"                    
009600                  organization line sequential                            
009700                  status is WS-Locations-Status.                          
009800           select Ratetiers-File assign to "RATETIERS"                    
009900                  organization line sequential                            
010000                  status is WS-Ratetiers-Status.                          
010100           select Requests-File assign to "REQUESTS"                      
010200                  organization line sequential                            
010300                  status is WS-Requests-Status.                           
010400           select Items-File assign to "ITEMS"                            
010500                  organization line sequential                            
010600                  status is WS-Items-Status.                              
010700           select Quotes-Out-File assign to "QUOTESOT"                    
010800                  organization line sequential                            
010900                  status is WS-Quotesot-Status.                           
011000           select Items-Out-File assign to "ITEMSOT"                      
011100                  organization line sequential                            
011200                  status is WS-Itemsot-Status.                            
011300*                                                                         
011400       data division.                                                     
011500       file section.                                                      
011600       fd  Rate-Config-File                                               
011700           record contains 75 characters.                                 
011800           copy "wsfqrate.cob".                                           
011900       fd  Country-File                                                   
012000           record contains 64 characters.                                 
012100           copy "wsfqctry.cob".                                           
012200       fd  Locations-File                                                 
012300           record contains 92 characters.                                 
012400           copy "wsfqloc.cob".                                            
012500       fd  Ratetiers-File                                                 
012600           record contains 58 characters.                                 
012700           copy "wsfqtier.cob".                                           
012800       fd  Requests-File                                                  
012900           record contains 87 characters.                                 
013000           copy "wsfqreq.cob".                                            
013100       fd  Items-File                                                     
013200           record contains 63 characters.                                 
013300           copy "wsfqitm.cob".                                            
013400       fd  Quotes-Out-File                                                
013500           record contains 174 characters.                                
013600           copy "wsfqout.cob".                                            
013700       fd  Items-Out-File                                                 
013800           record contains 92 characters.                                 
013900           copy "wsfqiout.cob".                                           
014000*                                                                         
014100       working-storage section.                                           
014200       77  WS-Prog-Name          pic x(17)                                
014300                                  value "fq010 (1.00.00)".                
014400       77  WS-Idx                pic 9(4)    binary.                      
014500       77  WS-Item-Ctr           pic 9(4)    binary.                      
014600       77  WS-Best-Idx           pic 9(4)    binary.                      
014700*                                                                         
014800       77  WS-Requests-Eof-Sw    pic x       value "N".                   
014900           88  Requests-Eof                  value "Y".                   
015000       77  WS-Items-Eof-Sw       pic x       value "N".                   
015100           88  Items-Eof                     value "Y".                   
015200       77  WS-Request-Valid-Sw   pic x       value "Y".                   
015300           88  Request-Valid                 value "Y".                   
015400       77  WS-Quote-Written-Sw   pic x       value "N".                   
015500*                                                                         
015600       01  WS-Ratecnf-Status     pic xx.                                  
015700       01  WS-Country-Status     pic xx.                                  
015800       01  WS-Locations-Status   pic xx.                                  
015900       01  WS-Ratetiers-Status   pic xx.                                  
016000       01  WS-Requests-Status    pic xx.                                  
016100       01  WS-Items-Status       pic xx.                                  
016200       01  WS-Quotesot-Status    pic xx.                                  
016300       01  WS-Itemsot-Status     pic xx.                                  
016400*                                                                         
016500*    One shared capture field for the status of whichever file            
016600*    just errored - the hard stop paragraph below is common to            
016700*    all eight selects, saves eight near-identical paragraphs.            
016800       01  WS-Last-File-Status   pic xx.                                  
016900       01  WS-Last-File-Status-Parts                                      
017000                  redefines WS-Last-File-Status.                          
017100           03  WS-Last-File-Status-1  pic x.                              
017200           03  WS-Last-File-Status-2  pic x.                              
017300       77  WS-Last-File-Name     pic x(12)  value spaces.                 
017400*                                                                         
017500*    Rate config held here for the life of the run.                       
017600       01  WS-Air-Rate-Per-Kg     pic 9(8)v9(4).                          
017700       01  WS-Sea-Rate-Per-M3     pic 9(8)v9(4).                          
017800       01  WS-Air-Vol-Factor      pic 9(9)v9(3).                          
017900*                                                                         
018000*    Request header and its run flags, held while its items               
018100*    are read and processed.                                              
018200       01  WS-Cur-Request-No     pic 9(6).                                
018300       01  WS-Cur-User-Id        pic x(12).                               
018400       01  WS-Cur-Transport      pic x(3).                                
018500       01  WS-Cur-Origin-Ctry    pic x(30).                               
018600       01  WS-Cur-Dest-Ctry      pic x(30).                               
018700       01  WS-Cur-Pieces-Decl    pic 9(3).                                
018800       01  WS-Reject-Reason      pic x(60)  value spaces.                 
018900       01  WS-Cur-Origin-Canon   pic x(30)  value spaces.                 
019000       01  WS-Cur-Dest-Canon     pic x(30)  value spaces.                 
019100*                                                                         
019200*    Item read-ahead buffer - one record, primed before the               
019300*    main loop and advanced one at a time, classic co-sorted              
019400*    match-merge so Requests and Items stay in step without               
019500*    either file being re-read or re-opened.                              
019600       01  WS-Item-Buf-Request-No pic 9(6).                               
019700       01  WS-Item-Buf-Item-Seq   pic 9(3).                               
019800       01  WS-Item-Buf-Weight-Kg  pic 9(9)v9(3).                          
019900       01  WS-Item-Buf-Length-Cm  pic 9(10)v9(2).                         
020000       01  WS-Item-Buf-Width-Cm   pic 9(10)v9(2).                         
020100       01  WS-Item-Buf-Height-Cm  pic 9(10)v9(2).                         
020200*                                                                         
020300*    Validated pieces are staged here, up to the declared max             
020400*    of 200, before any Items-Out record is written - a failed            
020500*    request must write no item output at all, and we cannot              
020600*    know the request has failed until every one of its items             
020700*    has been read and the declared count checked against them.           
020800       01  WS-Item-Detail-Table.                                          
020900           03  WS-Item-Detail  occurs 200.                                
021000               05  WS-ID-Seq          pic 9(3).                           
021100               05  WS-ID-Weight-Kg    pic s9(9)v9(3).                     
021200               05  WS-ID-Length-Cm    pic s9(10)v9(2).                    
021300               05  WS-ID-Width-Cm     pic s9(10)v9(2).                    
021400               05  WS-ID-Height-Cm    pic s9(10)v9(2).                    
021500               05  WS-ID-Volume-Cm3   pic s9(15)v9(3).                    
021600               05  WS-ID-Vol-Wt-Kg    pic s9(9)v9(3).                     
021700               05  filler             pic x(04).                          
021800       77  WS-Stored-Item-Count   pic 9(4)   binary.                      
021900*                                                                         
022000*    Running totals for the request in hand, unrounded until              
022100*    the point of output per the spec's rounding rules.                   
022200       01  WS-Sum-Volume-Cm3      pic s9(12)v9(6) value zero.             
022300       01  WS-Sum-Weight-Kg       pic s9(9)v9(3)  value zero.             
022400       01  WS-Sum-Vol-Wt-Kg       pic s9(9)v9(6)  value zero.             
022500*                                                                         
022600*    Basis decision work area - Air compares actual kg against            
022700*    volumetric kg, Sea compares weight in tons against volume            
022800*    in m3.  Only one side is ever live for a given request so            
022900*    the two views share one overlay instead of four fields.              
023000       01  WS-Basis-Work.                                                 
023100           03  WS-Basis-Val-1     pic s9(9)v9(6).                         
023200           03  WS-Basis-Val-2     pic s9(9)v9(6).                         
023300       01  WS-Air-Basis-View redefines WS-Basis-Work.                     
023400           03  WS-Air-Actual-Kg     pic s9(9)v9(6).                       
023500           03  WS-Air-Volumetric-Kg pic s9(9)v9(6).                       
023600       01  WS-Sea-Basis-View redefines WS-Basis-Work.                     
023700           03  WS-Sea-Weight-Tons   pic s9(9)v9(6).                       
023800           03  WS-Sea-Volume-M3     pic s9(9)v9(6).                       
023900*                                                                         
024000       01  WS-Chargeable-Basis     pic x(6)   value spaces.               
024100*    Total-Usd is priced off the unrounded chargeable value -             
024200*    the 3dp field below is the one that goes out on the                  
024300*    Quotes-Out record and into the tier lookup, see 10/08/26             
024400*    change note above.                                                   
024500       01  WS-Chargeable-Value-Raw pic s9(9)v9(6) value zero.             
024600       01  WS-Chargeable-Value     pic s9(9)v9(3) value zero.             
024700       01  WS-Rate-Usd             pic s9(8)v9(4) value zero.             
024800       01  WS-Total-Usd            pic s9(10)v9(2) value zero.            
024900*                                                                         
025000*    Tier lookup uses the transport mode as a one digit route             
025100*    code followed by five zero filler digits - this module               
025200*    has no concept of routes finer than air/sea, the serial              
025300*    half of the key is reserved for when it does.                        
025400       77  WS-Air-Route-Rate-Id   pic 9(6)   value 100000.                
025500       77  WS-Sea-Route-Rate-Id   pic 9(6)   value 200000.                
025600*                                                                         
025700       copy "wsfqclk.cob".                                                
025800       copy "wsfqtlk.cob".                                                
025900       copy "wsfqalk.cob".                                                
026000*                                                                         
026100       procedure division.                                                
026200*                                                                         
026300       0000-Main.                                                         
026400           perform 1000-Load-Tables   thru 1000-Exit.                     
026500           perform 1100-Open-Main     thru 1100-Exit.                     
026600           perform 1200-Prime-Items   thru 1200-Exit.                     
026700           perform 2000-Read-Request  thru 2000-Exit.                     
026800           perform 2900-Process-Request thru 2900-Exit                    
026900                   until Requests-Eof.                                    
027000           perform 1900-Close-Main thru 1900-Exit.                        
027100           stop run.                                                      
027200*                                                                         
027300*    One request in and out - priced and written, or rejected             
027400*    and written, then the next header is primed for the loop             
027500*    test back in 0000-Main.                                              
027600       2900-Process-Request.                                              
027700           perform 3000-Validate-Request thru 3000-Exit.                  
027800           if Request-Valid                                               
027900               go to 2910-Price-And-Write.                                
028000           perform 6100-Write-Rejected thru 6100-Exit.                    
028100           go to 2920-Next-Request.                                       
028200       2910-Price-And-Write.                                              
028300           perform 5000-Price-Request thru 5000-Exit.                     
028400           perform 6000-Write-Priced thru 6000-Exit.                      
028500       2920-Next-Request.                                                 
028600           perform 2000-Read-Request thru 2000-Exit.                      
028700       2900-Exit.                                                         
028800           exit.                                                          
028900*                                                                         
029000*    Country, Locations and Ratetiers are small reference                 
029100*    files, loaded whole so fqctry and fqtier never touch a               
029200*    file themselves - keeps both call-once-per-lookup cheap.             
029300       1000-Load-Tables.                                                  
029400           move zero to FQCTRY-Country-Count.                             
029500           move zero to FQCTRY-Loc-Count.                                 
029600           move zero to FQTIER-Tier-Count.                                
029700           move spaces to FQCTRY-Country-Table.                           
029800           move spaces to FQCTRY-Loc-Table.                               
029900           move spaces to FQTIER-Tier-Table.                              
030000           open input Rate-Config-File.                                   
030100           if WS-Ratecnf-Status-1 = "0"                                   
030200                   or WS-Ratecnf-Status-1 = "1"                           
030300               go to 1005-Read-Rateconf.                                  
030400           display "FQ010-01 RATECONF EMPTY - RUN FQ000".                 
030500           stop run.                                                      
030600       1005-Read-Rateconf.                                                
030700           read Rate-Config-File                                          
030800               at end                                                     
030900                   display "FQ010-01 RATECONF EMPTY - RUN FQ000"          
031000                   stop run                                               
031100               not at end                                                 
031200                   move FQ-Air-Rate-Per-Kg to WS-Air-Rate-Per-Kg          
031300                   move FQ-Sea-Rate-Per-M3 to WS-Sea-Rate-Per-M3          
031400                   move FQ-Air-Vol-Factor  to WS-Air-Vol-Factor.          
031500           close Rate-Config-File.                                        
031600           open input Country-File.                                       
031700           perform 1010-Load-Country thru 1010-Exit                       
031800                   until WS-Country-Status not = "0".                     
031900           close Country-File.                                            
032000           open input Locations-File.                                     
032100           perform 1020-Load-Location thru 1020-Exit                      
032200                   until WS-Locations-Status not = "0".                   
032300           close Locations-File.                                          
032400           open input Ratetiers-File.                                     
032500           perform 1030-Load-Tier thru 1030-Exit                          
032600                   until WS-Ratetiers-Status not = "0".                   
032700           close Ratetiers-File.                                          
032800       1000-Exit.                                                         
032900           exit.                                                          
033000*                                                                         
033100       1010-Load-Country.                                                 
033200           read Country-File                                              
033300               at end move "1" to WS-Country-Status                       
033400               not at end                                                 
033500                   add 1 to FQCTRY-Country-Count                          
033600                   move Ctry-Canonical-Name                               
033700                        to FQCTRY-C-Canonical                             
033800                           (FQCTRY-Country-Count)                         
033900                   move Ctry-Iso-Code                                     
034000                        to FQCTRY-C-Iso (FQCTRY-Country-Count)            
034100                   move Ctry-English-Alias                                
034200                        to FQCTRY-C-Alias (FQCTRY-Country-Count).         
034300       1010-Exit.                                                         
034400           exit.                                                          
034500*                                                                         
034600       1020-Load-Location.                                                
034700           read Locations-File                                            
034800               at end move "1" to WS-Locations-Status                     
034900               not at end                                                 
035000                   add 1 to FQCTRY-Loc-Count                              
035100                   move Loc-Code                                          
035200                        to FQCTRY-L-Code (FQCTRY-Loc-Count)               
035300                   move Loc-Name                                          
035400                        to FQCTRY-L-Name (FQCTRY-Loc-Count)               
035500                   move Loc-Country                                       
035600                        to FQCTRY-L-Country (FQCTRY-Loc-Count)            
035700                   move Loc-Type                                          
035800                        to FQCTRY-L-Type (FQCTRY-Loc-Count)               
035900                   move Loc-Active-Flag                                   
036000                        to FQCTRY-L-Active (FQCTRY-Loc-Count).            
036100       1020-Exit.                                                         
036200           exit.                                                          
036300*                                                                         
036400       1030-Load-Tier.                                                    
036500           read Ratetiers-File                                            
036600               at end move "1" to WS-Ratetiers-Status                     
036700               not at end                                                 
036800                   add 1 to FQTIER-Tier-Count                             
036900                   move Tier-Route-Rate-Id                                
037000                        to FQTIER-T-Route (FQTIER-Tier-Count)             
037100                   move Tier-Tier-Id                                      
037200                        to FQTIER-T-Tier (FQTIER-Tier-Count)              
037300                   move Tier-Min-Weight-Kg                                
037400                        to FQTIER-T-Min (FQTIER-Tier-Count)               
037500                   move Tier-Max-Weight-Kg                                
037600                        to FQTIER-T-Max (FQTIER-Tier-Count)               
037700                   move Tier-Active-Flag                                  
037800                        to FQTIER-T-Active (FQTIER-Tier-Count)            
037900                   move Tier-Rate-Usd                                     
038000                        to FQTIER-T-Rate (FQTIER-Tier-Count).             
038100       1030-Exit.                                                         
038200           exit.                                                          
038300*                                                                         
038400       1100-Open-Main.                                                    
038500           open input Requests-File.                                      
038600           open input Items-File.                                         
038700           open output Quotes-Out-File.                                   
038800           open output Items-Out-File.                                    
038900       1100-Exit.                                                         
039000           exit.                                                          
039100*                                                                         
039200       1200-Prime-Items.                                                  
039300           read Items-File                                                
039400               at end move "Y" to WS-Items-Eof-Sw                         
039500               not at end                                                 
039600                   move "N" to WS-Items-Eof-Sw                            
039700                   perform 1210-Stash-Item-Buf thru 1210-Exit.            
039800       1200-Exit.                                                         
039900           exit.                                                          
040000*                                                                         
040100       1210-Stash-Item-Buf.                                               
040200           move Itm-Request-No to WS-Item-Buf-Request-No.                 
040300           move Itm-Item-Seq   to WS-Item-Buf-Item-Seq.                   
040400           move Itm-Weight-Kg  to WS-Item-Buf-Weight-Kg.                  
040500           move Itm-Length-Cm  to WS-Item-Buf-Length-Cm.                  
040600           move Itm-Width-Cm   to WS-Item-Buf-Width-Cm.                   
040700           move Itm-Height-Cm  to WS-Item-Buf-Height-Cm.                  
040800       1210-Exit.                                                         
040900           exit.                                                          
041000*                                                                         
041100       1900-Close-Main.                                                   
041200           close Requests-File.                                           
041300           close Items-File.                                              
041400           close Quotes-Out-File.                                         
041500           close Items-Out-File.                                          
041600       1900-Exit.                                                         
041700           exit.                                                          
041800*                                                                         
041900       2000-Read-Request.                                                 
042000           read Requests-File                                             
042100               at end move "Y" to WS-Requests-Eof-Sw                      
042200               not at end                                                 
042300                   move "N" to WS-Requests-Eof-Sw                         
042400                   move Req-Request-No     to WS-Cur-Request-No           
042500                   move Req-User-Id        to WS-Cur-User-Id              
042600                   move Req-Transport-Type to WS-Cur-Transport            
042700                   move Req-Origin-Country to WS-Cur-Origin-Ctry          
042800                   move Req-Dest-Country   to WS-Cur-Dest-Ctry            
042900                   move Req-Pieces-Count   to WS-Cur-Pieces-Decl.         
043000       2000-Exit.                                                         
043100           exit.                                                          
043200*                                                                         
043300*    Validate one request: transport code, the origin and                 
043400*    destination entry points, then the pieces themselves -               
043500*    done in that order so a bad country fails before we                  
043600*    spend time on up to 200 range checks.                                
043700       3000-Validate-Request.                                             
043800           move "Y" to WS-Request-Valid-Sw.                               
043900           move spaces to WS-Reject-Reason.                               
044000           move zero to WS-Stored-Item-Count.                             
044100           move zero to WS-Sum-Volume-Cm3.                                
044200           move zero to WS-Sum-Weight-Kg.                                 
044300           move zero to WS-Sum-Vol-Wt-Kg.                                 
044400           if WS-Cur-Transport not = "AIR" and                            
044500                   WS-Cur-Transport not = "SEA"                           
044600               move "N" to WS-Request-Valid-Sw                            
044700               move "INVALID TRANSPORT TYPE" to WS-Reject-Reason.         
044800           if Request-Valid                                               
044900               perform 3100-Check-Entry-Points thru 3100-Exit.            
045000           perform 4000-Consume-Items thru 4000-Exit.                     
045100           if Request-Valid                                               
045200               go to 3050-Check-Piece-Count.                              
045300           go to 3000-Exit.                                               
045400       3050-Check-Piece-Count.                                            
045500           if WS-Cur-Pieces-Decl < 1 or WS-Cur-Pieces-Decl > 200          
045600               move "N" to WS-Request-Valid-Sw                            
045700               move "PIECE COUNT MISMATCH" to WS-Reject-Reason            
045800               go to 3000-Exit.                                           
045900           if WS-Cur-Pieces-Decl not = WS-Stored-Item-Count               
046000               move "N" to WS-Request-Valid-Sw                            
046100               move "PIECE COUNT MISMATCH" to WS-Reject-Reason.           
046200       3000-Exit.                                                         
046300           exit.                                                          
046400*                                                                         
046500       3100-Check-Entry-Points.                                           
046600           move WS-Cur-Origin-Ctry to FQCTRY-Raw-Country.                 
046700           move WS-Cur-Transport   to FQCTRY-Transport-Type.              
046800           call "FQCTRY" using FQCTRY-WS.                                 
046900           move FQCTRY-Canonical-Name to WS-Cur-Origin-Canon.             
047000           if FQCTRY-Entry-Found-Sw not = "Y"                             
047100               move "N" to WS-Request-Valid-Sw                            
047200               move "NO ORIGIN ENTRY POINT" to WS-Reject-Reason           
047300               go to 3100-Exit.                                           
047400           move WS-Cur-Dest-Ctry to FQCTRY-Raw-Country.                   
047500           move WS-Cur-Transport to FQCTRY-Transport-Type.                
047600           call "FQCTRY" using FQCTRY-WS.                                 
047700           move FQCTRY-Canonical-Name to WS-Cur-Dest-Canon.               
047800           if FQCTRY-Entry-Found-Sw not = "Y"                             
047900               move "N" to WS-Request-Valid-Sw                            
048000               move "NO DESTINATION ENTRY POINT"                          
048100                    to WS-Reject-Reason.                                  
048200       3100-Exit.                                                         
048300           exit.                                                          
048400*                                                                         
048500*    Consume every item belonging to the current request from             
048600*    the read-ahead buffer, whether or not the request has                
048700*    already failed on transport type or entry points - the               
048800*    Items-File must stay in step with Requests-File either               
048900*    way.  Pieces beyond the 200 table slots are still counted            
049000*    (so a PIECE COUNT MISMATCH is raised) but not stored.                
049100       4000-Consume-Items.                                                
049200           perform 4005-Consume-One thru 4005-Exit                        
049300                   until Items-Eof                                        
049400                   or WS-Item-Buf-Request-No                              
049500                      not = WS-Cur-Request-No.                            
049600       4000-Exit.                                                         
049700           exit.                                                          
049800*                                                                         
049900       4005-Consume-One.                                                  
050000           perform 4010-Take-One-Item thru 4010-Exit.                     
050100           perform 1200-Prime-Items thru 1200-Exit.                       
050200       4005-Exit.                                                         
050300           exit.                                                          
050400*                                                                         
050500       4010-Take-One-Item.                                                
050600           add 1 to WS-Stored-Item-Count.                                 
050700           if WS-Item-Buf-Weight-Kg < 0.001 or                            
050800                   WS-Item-Buf-Weight-Kg > 100000 or                      
050900                   WS-Item-Buf-Length-Cm < 0.01 or                        
051000                   WS-Item-Buf-Length-Cm > 100000 or                      
051100                   WS-Item-Buf-Width-Cm < 0.01 or                         
051200                   WS-Item-Buf-Width-Cm > 100000 or                       
051300                   WS-Item-Buf-Height-Cm < 0.01 or                        
051400                   WS-Item-Buf-Height-Cm > 100000                         
051500               go to 4015-Range-Fail.                                     
051600           if WS-Stored-Item-Count > 200                                  
051700               go to 4010-Exit.                                           
051800           perform 4020-Compute-Piece thru 4020-Exit.                     
051900           go to 4010-Exit.                                               
052000       4015-Range-Fail.                                                   
052100           move "N" to WS-Request-Valid-Sw.                               
052200           if WS-Reject-Reason = spaces                                   
052300               move "PIECE OUT OF RANGE" to WS-Reject-Reason.             
052400       4010-Exit.                                                         
052500           exit.                                                          
052600*                                                                         
052700*    Per piece volume and volumetric weight, unrounded values             
052800*    accumulated into the run totals, rounded values staged               
052900*    for the Items-Out record once the request is confirmed.              
053000       4020-Compute-Piece.                                                
053100           move WS-Stored-Item-Count to WS-Item-Ctr.                      
053200           move WS-Item-Buf-Item-Seq to WS-ID-Seq (WS-Item-Ctr).          
053300           move WS-Item-Buf-Weight-Kg                                     
053400                to WS-ID-Weight-Kg (WS-Item-Ctr).                         
053500           move WS-Item-Buf-Length-Cm                                     
053600                to WS-ID-Length-Cm (WS-Item-Ctr).                         
053700           move WS-Item-Buf-Width-Cm                                      
053800                to WS-ID-Width-Cm  (WS-Item-Ctr).                         
053900           move WS-Item-Buf-Height-Cm                                     
054000                to WS-ID-Height-Cm (WS-Item-Ctr).                         
054100           compute WS-ID-Volume-Cm3 (WS-Item-Ctr) rounded =               
054200                   WS-Item-Buf-Length-Cm * WS-Item-Buf-Width-Cm           
054300                   * WS-Item-Buf-Height-Cm.                               
054400           compute WS-ID-Vol-Wt-Kg (WS-Item-Ctr) rounded =                
054500                   (WS-Item-Buf-Length-Cm * WS-Item-Buf-Width-Cm          
054600                   * WS-Item-Buf-Height-Cm) / WS-Air-Vol-Factor.          
054700           add WS-Item-Buf-Length-Cm * WS-Item-Buf-Width-Cm               
054800                   * WS-Item-Buf-Height-Cm to WS-Sum-Volume-Cm3.          
054900           add WS-Item-Buf-Weight-Kg to WS-Sum-Weight-Kg.                 
055000           compute WS-Sum-Vol-Wt-Kg = WS-Sum-Volume-Cm3                   
055100                   / WS-Air-Vol-Factor.                                   
055200       4020-Exit.                                                         
055300           exit.                                                          
055400*                                                                         
055500*    Basis, chargeable value, rate and total, per the two test            
055600*    anchored contracts - Air compares kg against kg, Sea                 
055700*    compares tons against m3 and ties go to Volume.                      
055800       5000-Price-Request.                                                
055900           if WS-Cur-Transport = "AIR"                                    
056000               perform 5100-Price-Air thru 5100-Exit                      
056100           else                                                           
056200               perform 5200-Price-Sea thru 5200-Exit.                     
056300           if WS-Cur-Transport = "AIR"                                    
056400               move WS-Air-Route-Rate-Id to FQTIER-Route-Id               
056500           else                                                           
056600               move WS-Sea-Route-Rate-Id to FQTIER-Route-Id.              
056700           move WS-Chargeable-Value to FQTIER-Weight-Kg.                  
056800           call "FQTIER" using FQTIER-WS.                                 
056900           if FQTIER-Rate-Found-Sw = "Y"                                  
057000               move FQTIER-Tier-Rate-Usd to WS-Rate-Usd.                  
057100           compute WS-Total-Usd rounded =                                 
057200                   WS-Chargeable-Value-Raw * WS-Rate-Usd.                 
057300       5000-Exit.                                                         
057400           exit.                                                          
057500*                                                                         
057600       5100-Price-Air.                                                    
057700           move WS-Sum-Weight-Kg  to WS-Air-Actual-Kg.                    
057800           move WS-Sum-Vol-Wt-Kg  to WS-Air-Volumetric-Kg.                
057900           if WS-Air-Actual-Kg >= WS-Air-Volumetric-Kg                    
058000               move "WEIGHT" to WS-Chargeable-Basis                       
058100               move WS-Air-Actual-Kg to WS-Chargeable-Value-Raw           
058200           else                                                           
058300               move "VOLUME" to WS-Chargeable-Basis                       
058400               move WS-Air-Volumetric-Kg                                  
058500                    to WS-Chargeable-Value-Raw.                           
058600           compute WS-Chargeable-Value rounded =                          
058700                   WS-Chargeable-Value-Raw.                               
058800           move WS-Air-Rate-Per-Kg to WS-Rate-Usd.                        
058900       5100-Exit.                                                         
059000           exit.                                                          
059100*                                                                         
059200       5200-Price-Sea.                                                    
059300           compute WS-Sea-Weight-Tons rounded = WS-Sum-Weight-Kg          
059400                   / 1000.                                                
059500           compute WS-Sea-Volume-M3 rounded = WS-Sum-Volume-Cm3           
059600                   / 1000000.                                             
059700           if WS-Sea-Weight-Tons > WS-Sea-Volume-M3                       
059800               move "WEIGHT" to WS-Chargeable-Basis                       
059900               move WS-Sea-Weight-Tons to WS-Chargeable-Value-Raw         
060000           else                                                           
060100               move "VOLUME" to WS-Chargeable-Basis                       
060200               move WS-Sea-Volume-M3 to WS-Chargeable-Value-Raw.          
060300           compute WS-Chargeable-Value rounded =                          
060400                   WS-Chargeable-Value-Raw.                               
060500           move WS-Sea-Rate-Per-M3 to WS-Rate-Usd.                        
060600       5200-Exit.                                                         
060700           exit.                                                          
060800*                                                                         
060900*    Priced request - write Quotes-Out, every staged piece to             
061000*    Items-Out, then the audit record.                                    
061100       6000-Write-Priced.                                                 
061200           move spaces to FQ-Quote-Out-Record.                            
061300           move WS-Cur-Request-No to Out-Quote-Id.                        
061400           move WS-Cur-User-Id    to Out-User-Id.                         
061500           move WS-Cur-Transport  to Out-Transport-Type.                  
061600           move WS-Cur-Pieces-Decl to Out-Pieces-Count.                   
061700           compute Out-Actual-Wt-Total-Kg rounded =                       
061800                   WS-Sum-Weight-Kg.                                      
061900           compute Out-Vol-Wt-Total-Kg rounded =                          
062000                   WS-Sum-Vol-Wt-Kg.                                      
062100           compute Out-Volume-Total-M3 rounded = WS-Sum-Volume-Cm3        
062200                   / 1000000.                                             
062300           move WS-Chargeable-Basis to Out-Chargeable-Basis.              
062400           move WS-Chargeable-Value to Out-Chargeable-Value.              
062500           move WS-Rate-Usd         to Out-Rate-Usd.                      
062600           move WS-Total-Usd        to Out-Total-Usd.                     
062700           move "PRICED"            to Out-Status.                        
062800           move spaces              to Out-Reject-Reason.                 
062900           write FQ-Quote-Out-Record.                                     
063000           perform 6010-Write-Items thru 6010-Exit                        
063100                   varying WS-Idx from 1 by 1                             
063200                   until WS-Idx > WS-Stored-Item-Count.                   
063300           move "FQ010"          to FQAUDIT-Actor.                        
063400           move "QUOTE-CREATED"  to FQAUDIT-Action.                       
063500           move "QUOTE"          to FQAUDIT-Entity.                       
063600           move WS-Cur-Request-No to FQAUDIT-Object-Id.                   
063700           call "FQAUDIT" using FQAUDIT-WS.                               
063800       6000-Exit.                                                         
063900           exit.                                                          
064000*                                                                         
064100       6010-Write-Items.                                                  
064200           move spaces to FQ-Item-Out-Record.                             
064300           move WS-Cur-Request-No    to Iout-Quote-Id.                    
064400           move WS-ID-Seq (WS-Idx)       to Iout-Item-Seq.                
064500           move WS-ID-Weight-Kg (WS-Idx) to Iout-Weight-Kg.               
064600           move WS-ID-Length-Cm (WS-Idx) to Iout-Length-Cm.               
064700           move WS-ID-Width-Cm (WS-Idx)  to Iout-Width-Cm.                
064800           move WS-ID-Height-Cm (WS-Idx) to Iout-Height-Cm.               
064900           move WS-ID-Volume-Cm3 (WS-Idx) to Iout-Volume-Cm3.             
065000           move WS-ID-Vol-Wt-Kg (WS-Idx) to Iout-Vol-Weight-Kg.           
065100           write FQ-Item-Out-Record.                                      
065200       6010-Exit.                                                         
065300           exit.                                                          
065400*                                                                         
065500*    Rejected request - one Quotes-Out record, no item output,            
065600*    no tier lookup, an audit record all the same.                        
065700       6100-Write-Rejected.                                               
065800           move spaces to FQ-Quote-Out-Record.                            
065900           move WS-Cur-Request-No to Out-Quote-Id.                        
066000           move WS-Cur-User-Id    to Out-User-Id.                         
066100           move WS-Cur-Transport  to Out-Transport-Type.                  
066200           move WS-Cur-Pieces-Decl to Out-Pieces-Count.                   
066300           move zero to Out-Actual-Wt-Total-Kg.                           
066400           move zero to Out-Vol-Wt-Total-Kg.                              
066500           move zero to Out-Volume-Total-M3.                              
066600           move spaces to Out-Chargeable-Basis.                           
066700           move zero to Out-Chargeable-Value.                             
066800           move zero to Out-Rate-Usd.                                     
066900           move zero to Out-Total-Usd.                                    
067000           move "REJECTED" to Out-Status.                                 
067100           move WS-Reject-Reason to Out-Reject-Reason.                    
067200           write FQ-Quote-Out-Record.                                     
067300           move "FQ010"            to FQAUDIT-Actor.                      
067400           move "QUOTE-REJECTED"   to FQAUDIT-Action.                     
067500           move "QUOTE"            to FQAUDIT-Entity.                     
067600           move WS-Cur-Request-No  to FQAUDIT-Object-Id.                  
067700           call "FQAUDIT" using FQAUDIT-WS.                               
067800       6100-Exit.                                                         
067900           exit.                                                          
068000*                                                                         
