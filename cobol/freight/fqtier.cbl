000100       identification division.                                           
000200       program-id.         FQTIER.                                        
000300       author.             F J Marsh.                                     
000400       installation.       Applewood Computers.                           
000500       date-written.       09/01/1988.                                    
000600       date-compiled.                                                     
000700       security.           See copyright note below.                      
000800*                                                                         
000900*    Remarks.                                                             
001000*        Resolves a tier override rate for one route and                  
001100*        one chargeable weight.  First active tier whose                  
001200*        band covers the weight wins, lowest Min-Weight                   
001300*        then lowest Tier-Id break ties.  No match found                  
001400*        means the caller falls back to the base rate.                    
001500*                                                                         
001600*    Version.                                                             
001700*        fqtier (1.00.00)                                                 
001800*                                                                         
001900*    Called Modules.                                                      
002000*        None.                                                            
002100*                                                                         
002200*    Files Used.                                                          
002300*        None - table is loaded by the caller and passed                  
002400*        down whole on every call.                                        
002500*                                                                         
002600*    Error Messages Used.                                                 
002700*        None.                                                            
002800*                                                                         
002900*    Copyright (C) 1988-2026 Applewood Computers.                         
003000*    Freight Quotation module.  For internal use only.                    
003100*                                                                         
003200*    Changes:                                                             
003300*    09/01/88 fjm  Created.                                               
003400*    21/08/90 fjm  Band compare changed to lowest Min/Tier                
003500*                  wins rather than first table entry, the                
003600*                  tier sheet is no longer always re-sorted               
003700*                  before it reaches us.                                  
003800*    14/02/94 tjw  Max-Weight of zero now means unbounded                 
003900*                  on the top band, per the 1994 tariff.                  
004000*    30/06/97 tjw  Tier count widened, see linkage change.                
004100*    22/09/98 plq  Year 2000 review - no date fields held,                
004200*                  none required.                                         
004300*    17/02/99 plq  Y2K sign-off - no century data held here.              
004400*    11/09/04 dcs  Inactive tiers now skipped cleanly rather              
004500*                  than compared and discarded, req 2004-61.              
004600*    11/07/07 dcs  Recompiled under GnuCOBOL, no source chg.              
004700*    02/06/26 fjm  Min/Tier compare packed into one key so a              
004800*                  single numeric test breaks the tie, was                
004900*                  two separate ifs before, see wsfqtlk chg.              
005000*    09/01/26 fjm  Table size raised with the linkage change,             
005100*                  Pacific lane tier sheet would not fit.                 
005200*                                                                         
005300       environment division.                                              
005400       configuration section.                                             
005500       copy "fqenvdiv.cob".                                               
005600*                                                                         
005700       data division.                                                     
005800       working-storage section.                                           
005900       77  WS-Prog-Name         pic x(17)                                 
006000                                 value "fqtier (1.00.00)".                
006100       77  WS-Idx               pic 9(4)    binary.                       
006200       77  WS-Best-Idx          pic 9(4)    binary.                       
006300*                                                                         
006400*    Route Id carries a one digit mode (1 air, 2 sea)                     
006500*    ahead of a five digit serial.  Anything else is not                  
006600*    a route this module knows how to tier.                               
006700       01  WS-Route-Local       pic 9(6).                                 
006800       01  WS-Route-View redefines WS-Route-Local.                        
006900           03  WS-Route-Mode    pic 9.                                    
007000           03  WS-Route-Serial  pic 9(5).                                 
007100*                                                                         
007200*    Min-Weight and Tier-Id packed into one key so the                    
007300*    tie break is a single numeric compare, not two ifs.                  
007400       01  WS-Cur-Key.                                                    
007500           03  WS-Cur-Key-Min   pic 9(9)v9(3).                            
007600           03  WS-Cur-Key-Tier  pic 9(6).                                 
007700       01  WS-Cur-Key-Num redefines WS-Cur-Key pic 9(18).                 
007800*                                                                         
007900       01  WS-Best-Key.                                                   
008000           03  WS-Best-Key-Min  pic 9(9)v9(3).                            
008100           03  WS-Best-Key-Tier pic 9(6).                                 
008200       01  WS-Best-Key-Num redefines WS-Best-Key pic 9(18).               
008300*                                                                         
008400       linkage section.                                                   
008500       copy "wsfqtlk.cob".                                                
008600*                                                                         
008700       procedure division using FQTIER-WS.                                
008800*                                                                         
008900       0000-Main.                                                         
009000           move "N" to FQTIER-Rate-Found-Sw.                              
009100           move zero to FQTIER-Tier-Rate-Usd.                             
009200           move FQTIER-Route-Id to WS-Route-Local.                        
009300           if WS-Route-Mode not = 1 and WS-Route-Mode not = 2             
009400               go to 0000-Exit.                                           
009500           move 0 to WS-Best-Idx.                                         
009600           move 999999999.999 to WS-Best-Key-Min.                         
009700           move 999999 to WS-Best-Key-Tier.                               
009800           perform 0100-Check-Tier thru 0100-Exit                         
009900                   varying WS-Idx from 1 by 1                             
010000                   until WS-Idx > FQTIER-Tier-Count.                      
010100           if WS-Best-Idx not = 0                                         
010200               move "Y" to FQTIER-Rate-Found-Sw                           
010300               move FQTIER-T-Rate (WS-Best-Idx)                           
010400                    to FQTIER-Tier-Rate-Usd.                              
010500           go to 0000-Exit.                                               
010600       0000-Exit.                                                         
010700           exit program.                                                  
010800*                                                                         
010900*    One table entry.  Skip inactive, skip wrong route,                   
011000*    skip if the weight falls outside the band, else see                  
011100*    if it beats the best band found so far.                              
011200       0100-Check-Tier.                                                   
011300           if FQTIER-T-Route (WS-Idx) not = FQTIER-Route-Id               
011400               go to 0100-Exit.                                           
011500           if FQTIER-T-Active (WS-Idx) not = "Y"                          
011600               go to 0100-Exit.                                           
011700           if FQTIER-Weight-Kg < FQTIER-T-Min (WS-Idx)                    
011800               go to 0100-Exit.                                           
011900           if FQTIER-T-Max (WS-Idx) not = zero                            
012000               and FQTIER-Weight-Kg > FQTIER-T-Max (WS-Idx)               
012100                   go to 0100-Exit.                                       
012200           move FQTIER-T-Min (WS-Idx) to WS-Cur-Key-Min.                  
012300           move FQTIER-T-Tier (WS-Idx) to WS-Cur-Key-Tier.                
012400           if WS-Cur-Key-Num < WS-Best-Key-Num                            
012500               move WS-Cur-Key-Min  to WS-Best-Key-Min                    
012600               move WS-Cur-Key-Tier to WS-Best-Key-Tier                   
012700               move WS-Idx to WS-Best-Idx.                                
012800       0100-Exit.                                                         
012900           exit.                                                          
013000*                                                                         
